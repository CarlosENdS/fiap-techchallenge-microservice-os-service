000100*    PROGRAM IDENTITY AND SHOP HOUSEKEEPING BLOCK FOLLOWS
000200 IDENTIFICATION DIVISION.
000300*    SHOP HOUSEKEEPING HEADER ITEM
000400 PROGRAM-ID.    OSSTATS-COB.
000500*    SHOP HOUSEKEEPING HEADER ITEM
000600 AUTHOR.        J F SILVEIRA.
000700*    SHOP HOUSEKEEPING HEADER ITEM
000800 INSTALLATION.  AUTO CENTER SANTA RITA LTDA - DATA PROCESSING.
000900*    SHOP HOUSEKEEPING HEADER ITEM
001000 DATE-WRITTEN.  08/22/1989.
001100*    SHOP HOUSEKEEPING HEADER ITEM
001200 DATE-COMPILED.
001300*    SHOP HOUSEKEEPING HEADER ITEM
001400 SECURITY.      RESTRICTED - SHOP PERSONNEL ONLY.
001500*****************************************************************
001600*    SHOP          : AUTO CENTER SANTA RITA - SERVICE DEPARTMENT
001700*    ANALYST       : J SILVEIRA
001800*    PROGRAMMER    : J SILVEIRA
001900*    PURPOSE       : EXECUTION-TIME STATISTICS RUN OF THE SERVICE
002000*                    ORDER (OS) SYSTEM.  READS THE OS MASTER ONE
002100*                    TIME, COUNTS ORDERS BY STATUS AND, FOR EACH
002200*                    FINISHED OR DELIVERED ORDER WITH BOTH AN
002300*                    APPROVAL AND A FINISH TIMESTAMP, DERIVES THE
002400*                    EXECUTION HOURS AND PRINTS THE AVERAGE,
002500*                    MINIMUM AND MAXIMUM ON THE STATISTICS REPORT.
002600*    VRS   DATE         INIT   DESCRIPTION
002700*    1.0   08/22/1989   JFS    INITIAL VERSION.
002800*    1.1   01/10/1990   JFS    ADDED ORDERS-IN-PROGRESS COUNT.
002900*    1.2   05/14/1991   RAC    FIXED EXEC-HOURS TRUNCATING THE
003000*                              SECONDS COMPONENT INCORRECTLY -
003100*                              NOW DROPPED BEFORE THE DIVIDE.
003200*    1.3   11/02/1992   MTV    DAY-NUMBER ROUTINE REWRITTEN TO
003300*                              HANDLE CENTURY LEAP-YEAR RULE
003400*                              (DIV-BY-100 / DIV-BY-400).
003500*    1.4   09/19/1994   JFS    MIN/MAX NOW INITIALISE FROM THE
003600*                              FIRST ELIGIBLE ORDER INSTEAD OF
003700*                              FROM ZERO - REQUEST #0287.
003800*    1.5   04/03/1998   MTV    Y2K REMEDIATION - TIMESTAMP YEAR
003900*                              FIELD CONFIRMED FULL 4-DIGIT, DAY
004000*                              NUMBER ROUTINE RE-VERIFIED ACROSS
004100*                              THE 1999/2000 BOUNDARY.
004200*    1.6   08/27/1999   MTV    RAISED REPORT TOTALS FROM 6 TO 9
004300*                              DIGITS PER REQUEST #0452.
004400*    1.7   02/08/2000   JFS    CENTURY ROLLOVER VERIFIED CLEAN -
004500*                              FIRST STATISTICS RUN OF 2000 AGREED
004600*                              TO THE PENCIL-AND-PAPER CONTROL TOTAL.
004700*    1.8   06/14/2002   RAC    MIN-EXEC-HOURS WAS NOT RESETTING
004800*                              BETWEEN RUNS WHEN THE MASTER HELD
004900*                              ZERO ELIGIBLE ORDERS - REQUEST #0511.
005000*****************************************************************
005100                                                                                
005200*    MACHINE/FILE ENVIRONMENT FOR THIS RUN
005300 ENVIRONMENT DIVISION.
005400                                                                                
005500*    PRINTER CHANNEL AND CONDITION-NAME SETUP
005600 CONFIGURATION SECTION.
005700*    PRINTER CHANNEL ASSIGNMENT FOR FORM CONTROL
005800 SPECIAL-NAMES.
005900*    FORM-FEED CHANNEL FOR PAGE HEADINGS
006000     C01 IS TOP-OF-FORM.
006100                                                                                
006200*    FILE ASSIGNMENTS FOLLOW
006300 INPUT-OUTPUT SECTION.
006400*    ONE SELECT PER FILE USED IN THIS RUN
006500 FILE-CONTROL.
006600*    FILE ASSIGNMENT FOR OSMAST
006700     SELECT OSMAST ASSIGN TO DISK
006800*    SEQUENTIAL DISK FILE, ORGANIZATION CLAUSE
006900            ORGANIZATION IS SEQUENTIAL
007000*    FILE STATUS RECEIVING FIELD FOR THIS FILE
007100            FILE STATUS IS STAT-MAST.
007200                                                                                
007300*    FILE ASSIGNMENT FOR OSREL
007400     SELECT OSREL  ASSIGN TO PRINTER
007500*    FILE STATUS RECEIVING FIELD FOR THIS FILE
007600            FILE STATUS IS STAT-REL.
007700                                                                                
007800*    RECORD LAYOUTS AND WORKING STORAGE FOLLOW
007900 DATA DIVISION.
008000*    RECORD LAYOUTS FOR EACH FD/SD ABOVE
008100 FILE SECTION.
008200                                                                                
008300*    FILE DESCRIPTION FOR THE RECORD LAYOUT BELOW
008400 FD  OSMAST
008500*    STANDARD/OMITTED LABEL CLAUSE FOR THIS FD
008600     LABEL RECORD STANDARD
008700*    DATASET NAME FOR THIS FD
008800     VALUE OF FILE-ID 'OSMAST.DAT'
008900*    FIXED RECORD LENGTH FOR THIS FD
009000     RECORD CONTAINS 2000 CHARACTERS.
009100                                                                                
009200*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
009300 01  REG-OSMAST.
009400*    SERVICE ORDER NUMBER - UNIQUE KEY INTO THE MASTER FILE
009500     05  OS-ORDER-ID             PIC 9(09).
009600*    CUSTOMER ACCOUNT NUMBER TIED TO THIS ORDER
009700     05  OS-CUSTOMER-ID          PIC 9(09).
009800*    CUSTOMER NAME AS GIVEN AT INTAKE
009900     05  OS-CUSTOMER-NAME        PIC X(30).
010000*    INTERNAL VEHICLE IDENTIFIER
010100     05  OS-VEHICLE-ID           PIC 9(09).
010200*    LICENSE PLATE OF VEHICLE UNDER SERVICE
010300     05  OS-VEHICLE-PLATE        PIC X(08).
010400*    VEHICLE MODEL
010500     05  OS-VEHICLE-MODEL        PIC X(20).
010600*    VEHICLE MANUFACTURER
010700     05  OS-VEHICLE-BRAND        PIC X(15).
010800*    FREE-TEXT DESCRIPTION OF THE WORK REQUESTED
010900     05  OS-ORDER-DESC           PIC X(40).
011000*    CURRENT LIFE-CYCLE STATUS CODE OF THE ORDER
011100     05  OS-ORDER-STATUS         PIC X(02).
011200*    GRAND TOTAL OF SERVICES PLUS RESOURCES, ZONED DECIMAL
011300     05  OS-TOTAL-PRICE          PIC S9(8)V99.
011400*    TIMESTAMP THE ORDER WAS RECEIVED
011500     05  OS-CREATED-TS           PIC 9(14).
011600*    TIMESTAMP OF THE LAST CHANGE TO THIS ORDER
011700     05  OS-UPDATED-TS           PIC 9(14).
011800*    TIMESTAMP THE CUSTOMER APPROVED THE QUOTE
011900     05  OS-APPROVED-TS          PIC 9(14).
012000*    TIMESTAMP EXECUTION WAS COMPLETED
012100     05  OS-FINISHED-TS          PIC 9(14).
012200*    TIMESTAMP THE VEHICLE WAS DELIVERED BACK
012300     05  OS-DELIVERED-TS         PIC 9(14).
012400*    NUMBER OF SERVICE LINES ACTUALLY IN USE BELOW
012500     05  OS-SVC-COUNT            PIC 9(02).
012600*    REPEATING TABLE OF LINE ITEMS
012700     05  OS-SVC-LINE OCCURS 10 TIMES.
012800*    SERVICE CODE PERFORMED ON THIS LINE
012900         10  OS-SVC-ID           PIC 9(09).
013000*    SHORT NAME OF THE SERVICE
013100         10  OS-SVC-NAME         PIC X(20).
013200*    SERVICE LINE DESCRIPTION
013300         10  OS-SVC-DESC         PIC X(30).
013400*    QUANTITY/HOURS BILLED ON THIS SERVICE LINE
013500         10  OS-SVC-QTY          PIC 9(03).
013600*    UNIT PRICE FOR THIS SERVICE LINE
013700         10  OS-SVC-PRICE        PIC S9(8)V99.
013800*    EXTENDED TOTAL FOR THIS SERVICE LINE
013900         10  OS-SVC-TOTAL        PIC S9(8)V99.
014000*    NUMBER OF PARTS/RESOURCE LINES ACTUALLY IN USE BELOW
014100     05  OS-RES-COUNT            PIC 9(02).
014200*    REPEATING TABLE OF LINE ITEMS
014300     05  OS-RES-LINE OCCURS 10 TIMES.
014400*    PART OR RESOURCE CODE USED ON THIS LINE
014500         10  OS-RES-ID           PIC 9(09).
014600*    SHORT NAME OF THE PART OR RESOURCE
014700         10  OS-RES-NAME         PIC X(20).
014800*    PART/RESOURCE LINE DESCRIPTION
014900         10  OS-RES-DESC         PIC X(30).
015000*    PART VS LABOR VS OUTSIDE-SERVICE INDICATOR
015100         10  OS-RES-TYPE         PIC X(10).
015200*    QUANTITY OF THE PART OR RESOURCE CONSUMED
015300         10  OS-RES-QTY          PIC 9(03).
015400*    UNIT PRICE FOR THIS RESOURCE LINE
015500         10  OS-RES-PRICE        PIC S9(8)V99.
015600*    EXTENDED TOTAL FOR THIS RESOURCE LINE
015700         10  OS-RES-TOTAL        PIC S9(8)V99.
015800*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
015900     05  FILLER                  PIC X(34).
016000                                                                                
016100*    ALTERNATE VIEW OF THE MASTER RECORD ISOLATING THE MILESTONE
016200*    TIMESTAMP BLOCK, USED WHEN CHECKING WHICH DATES ARE SET.
016300 01  REG-OSMAST-DATAS REDEFINES REG-OSMAST.
016400*    FILLER COVERS ORDER-ID THRU TOTAL-PRICE, 152 BYTES (9+9+30+
016500*    9+8+20+15+40+2+10), SO THE TIMESTAMP BLOCK BELOW LINES UP
016600*    EXACTLY ON OS-CREATED-TS - DO NOT CHANGE WITHOUT RECOUNTING
016700*    THE FIELDS ABOVE.
016800     05  FILLER                  PIC X(152).
016900*    ALTERNATE VIEW FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
017000     05  OMD-CREATED-TS          PIC 9(14).
017100*    ALTERNATE VIEW FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
017200     05  OMD-UPDATED-TS          PIC 9(14).
017300*    ALTERNATE VIEW FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
017400     05  OMD-APPROVED-TS         PIC 9(14).
017500*    ALTERNATE VIEW FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
017600     05  OMD-FINISHED-TS         PIC 9(14).
017700*    ALTERNATE VIEW FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
017800     05  OMD-DELIVERED-TS        PIC 9(14).
017900*    FILLER PADS THE REDEFINITION OUT TO THE FULL 2000-BYTE
018000*    RECORD - 1778 BYTES (2000 LESS THE 152-BYTE LEAD FILLER AND
018100*    THE FIVE 14-BYTE TIMESTAMPS ABOVE).
018200     05  FILLER                  PIC X(1778).
018300                                                                                
018400*    FILE DESCRIPTION FOR THE RECORD LAYOUT BELOW
018500 FD  OSREL
018600*    STANDARD/OMITTED LABEL CLAUSE FOR THIS FD
018700     LABEL RECORD OMITTED.
018800*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
018900 01  REG-OSREL.
019000*    ONE PRINT LINE, 79 PRINTABLE CHARACTERS PLUS CARRIAGE BYTE
019100     05  REL-LINHA               PIC X(79).
019200*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
019300     05  FILLER                  PIC X(01).
019400                                                                                
019500*    RUN SWITCHES, COUNTERS AND REPORT LINES
019600 WORKING-STORAGE SECTION.
019700                                                                                
019800*    TABLE/LINE SUBSCRIPT, COMP FOR SPEED
019900 77  WS-SUB                      PIC 9(02) COMP.
020000*    DIVISION WORK FIELD FOR THE EXECUTION-HOURS CALC
020100*    WIDENED TO 9(12) - ALSO HOLDS THE INTERMEDIATE DAY-COUNT
020200*    TIMES 1440 MINUTES/DAY, WHICH OVERFLOWS 9(09) ON MODERN
020300*    DATES - REQUEST #0533.
020400 77  WS-DIV-AUX                  PIC 9(12) COMP.
020500                                                                                
020600*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
020700 01  WS-STATUS-FLAGS.
020800*    FILE STATUS FOR THE MASTER FILE
020900     05  STAT-MAST               PIC X(02) VALUE SPACES.
021000*    FILE STATUS FOR THE PRINTED REPORT
021100     05  STAT-REL                PIC X(02) VALUE SPACES.
021200*    END-OF-MASTER SWITCH SET BY THE AT END CLAUSE
021300     05  WS-FIM-MESTRE           PIC X(01) VALUE 'N'.
021400         88  FIM-DO-MESTRE            VALUE 'Y'.
021500*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
021600     05  FILLER                  PIC X(01) VALUE SPACES.
021700                                                                                
021800*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
021900 01  WS-CONTADORES.
022000*    RUN TOTAL OF ORDERS READ FROM THE MASTER
022100     05  WS-TOTAL-ORDERS         PIC 9(09) COMP VALUE 0.
022200*    COUNT OF ORDERS CURRENTLY IN EXECUTION
022300     05  WS-EM-EXECUCAO          PIC 9(09) COMP VALUE 0.
022400*    COUNT OF ORDERS FINISHED BUT NOT YET DELIVERED
022500     05  WS-FINALIZADAS          PIC 9(09) COMP VALUE 0.
022600*    COUNT OF ORDERS ALREADY DELIVERED
022700     05  WS-ENTREGUES            PIC 9(09) COMP VALUE 0.
022800*    COUNT OF ORDERS ELIGIBLE FOR THE EXECUTION-HOURS CALC
022900     05  WS-ELEGIVEIS            PIC 9(09) COMP VALUE 0.
023000*    FLAG GUARDING THE FIRST-TIME MIN/MAX INITIALISATION
023100     05  WS-PRIMEIRA-ELEGIVEL    PIC X(01) VALUE 'S'.
023200         88  E-A-PRIMEIRA-ELEGIVEL    VALUE 'S'.
023300*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
023400     05  FILLER                  PIC X(01) VALUE SPACES.
023500                                                                                
023600*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
023700 01  WS-ACUMULADORES-TEMPO.
023800*    CONTROL-BREAK ACCUMULATOR, RESET AT EACH STATUS BREAK
023900     05  WS-SOMA-HORAS           PIC S9(9)V99 COMP VALUE 0.
024000*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
024100     05  WS-MIN-HORAS            PIC S9(7)V99 COMP VALUE 0.
024200*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
024300     05  WS-MAX-HORAS            PIC S9(7)V99 COMP VALUE 0.
024400*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
024500     05  WS-MEDIA-HORAS          PIC S9(7)V99 COMP VALUE 0.
024600*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
024700     05  WS-HORAS-ORDEM          PIC S9(7)V99 COMP VALUE 0.
024800*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
024900     05  FILLER                  PIC X(02) VALUE SPACES.
025000                                                                                
025100*    WORK AREA USED TO BREAK A 9(14) TIMESTAMP INTO ITS DATE AND
025200*    TIME COMPONENTS SO THE DAY-NUMBER ROUTINE CAN USE THEM; THE
025300*    SAME AREA IS REUSED FOR BOTH THE APPROVED-TS AND THE
025400*    FINISHED-TS OF AN ORDER.
025500 01  WS-TS-CALC                  PIC 9(14) VALUE 0.
025600*    WS-TS-CALC-R BREAKS OUT EVERY ONE OF THE 14 TIMESTAMP
025700*    DIGITS ABOVE INTO ITS DATE/TIME COMPONENTS - THERE IS NO
025800*    SPARE BYTE LEFT TO PAD, SO NO FILLER IS CARRIED HERE.
025900 01  WS-TS-CALC-R REDEFINES WS-TS-CALC.
026000*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
026100     05  WS-TSC-ANO              PIC 9(04).
026200*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
026300     05  WS-TSC-MES              PIC 9(02).
026400*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
026500     05  WS-TSC-DIA              PIC 9(02).
026600*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
026700     05  WS-TSC-HOR              PIC 9(02).
026800*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
026900     05  WS-TSC-MIN              PIC 9(02).
027000*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
027100     05  WS-TSC-SEG              PIC 9(02).
027200                                                                                
027300*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
027400 77  WS-DIAS-CALC                PIC 9(09) COMP VALUE 0.
027500*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
027600 77  WS-REM4                     PIC 9(04) COMP VALUE 0.
027700*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
027800 77  WS-REM100                   PIC 9(04) COMP VALUE 0.
027900*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
028000 77  WS-REM400                   PIC 9(04) COMP VALUE 0.
028100*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
028200 01  WS-LEAP-FLAG-GRP.
028300*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
028400     05  WS-LEAP-FLAG            PIC X(01) VALUE 'N'.
028500         88  ANO-E-BISSEXTO           VALUE 'S'.
028600*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
028700     05  FILLER                  PIC X(01) VALUE SPACES.
028800*    MINUTES-SINCE-EPOCH OF THE APPROVAL TIMESTAMP - WIDENED TO
028900*    9(12), SAME REASON AS WS-DIV-AUX ABOVE - REQUEST #0533.
029000 77  WS-MINUTOS-APROVADO         PIC 9(12) COMP VALUE 0.
029100*    MINUTES-SINCE-EPOCH OF THE FINISH TIMESTAMP - SAME WIDTH
029200*    AND REASON AS WS-MINUTOS-APROVADO ABOVE.
029300 77  WS-MINUTOS-FINALIZADO       PIC 9(12) COMP VALUE 0.
029400*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
029500 77  WS-MINUTOS-EXECUCAO         PIC S9(09) COMP VALUE 0.
029600                                                                                
029700*    CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR.
029800 01  WS-DIAS-ACUM-VALORES.
029900*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
030000     05  FILLER PIC 9(03) VALUE 000.
030100*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
030200     05  FILLER PIC 9(03) VALUE 031.
030300*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
030400     05  FILLER PIC 9(03) VALUE 059.
030500*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
030600     05  FILLER PIC 9(03) VALUE 090.
030700*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
030800     05  FILLER PIC 9(03) VALUE 120.
030900*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
031000     05  FILLER PIC 9(03) VALUE 151.
031100*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
031200     05  FILLER PIC 9(03) VALUE 181.
031300*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
031400     05  FILLER PIC 9(03) VALUE 212.
031500*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
031600     05  FILLER PIC 9(03) VALUE 243.
031700*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
031800     05  FILLER PIC 9(03) VALUE 273.
031900*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
032000     05  FILLER PIC 9(03) VALUE 304.
032100*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
032200     05  FILLER PIC 9(03) VALUE 334.
032300*    WS-DIAS-ACUM-TAB IS AN ALIAS VIEW OVER WS-DIAS-ACUM-VALORES
032400*    ABOVE; IT SHARES THAT RECORD'S STORAGE, SO THE FILLER
032500*    VALUES ALREADY DECLARED THERE COVER THIS VIEW TOO.
032600 01  WS-DIAS-ACUM-TAB REDEFINES WS-DIAS-ACUM-VALORES.
032700*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
032800     05  WS-DIAS-ACUM OCCURS 12 TIMES PIC 9(03).
032900                                                                                
033000*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
033100 01  OSR-CABE1.
033200*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
033300     05  FILLER                  PIC X(40) VALUE
033400*    REPORT LITERAL / HEADING TEXT
033500         'SERVICE ORDER EXECUTION TIME STATISTICS'.
033600*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
033700     05  FILLER                  PIC X(40) VALUE SPACES.
033800                                                                                
033900*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
034000 01  OSR-LIN-TOTAL.
034100*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
034200     05  FILLER                  PIC X(20) VALUE
034300*    REPORT LITERAL / HEADING TEXT
034400         'TOTAL ORDERS:       '.
034500*    GRAND TOTAL ACCUMULATOR FOR THE FULL RUN
034600     05  LIN-TOTAL-ORDERS        PIC ZZZ,ZZZ,ZZ9.
034700*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
034800     05  FILLER                  PIC X(49) VALUE SPACES.
034900                                                                                
035000*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
035100 01  OSR-LIN-AVG.
035200*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
035300     05  FILLER                  PIC X(20) VALUE
035400*    REPORT LITERAL / HEADING TEXT
035500         'AVG EXECUTION HOURS:'.
035600*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
035700     05  LIN-AVG-HORAS           PIC Z,ZZZ,ZZ9.99.
035800*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
035900     05  FILLER                  PIC X(48) VALUE SPACES.
036000                                                                                
036100*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
036200 01  OSR-LIN-MIN.
036300*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
036400     05  FILLER                  PIC X(20) VALUE
036500*    REPORT LITERAL / HEADING TEXT
036600         'MIN EXECUTION HOURS:'.
036700*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
036800     05  LIN-MIN-HORAS           PIC Z,ZZZ,ZZ9.99.
036900*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
037000     05  FILLER                  PIC X(48) VALUE SPACES.
037100                                                                                
037200*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
037300 01  OSR-LIN-MAX.
037400*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
037500     05  FILLER                  PIC X(20) VALUE
037600*    REPORT LITERAL / HEADING TEXT
037700         'MAX EXECUTION HOURS:'.
037800*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
037900     05  LIN-MAX-HORAS           PIC Z,ZZZ,ZZ9.99.
038000*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
038100     05  FILLER                  PIC X(48) VALUE SPACES.
038200                                                                                
038300*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
038400 01  OSR-LIN-PROGRESS.
038500*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
038600     05  FILLER                  PIC X(20) VALUE
038700*    REPORT LITERAL / HEADING TEXT
038800         'ORDERS IN PROGRESS: '.
038900*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
039000     05  LIN-EM-EXECUCAO         PIC ZZZ,ZZZ,ZZ9.
039100*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
039200     05  FILLER                  PIC X(49) VALUE SPACES.
039300                                                                                
039400*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
039500 01  OSR-LIN-FINISHED.
039600*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
039700     05  FILLER                  PIC X(20) VALUE
039800*    REPORT LITERAL / HEADING TEXT
039900         'ORDERS FINISHED:    '.
040000*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
040100     05  LIN-FINALIZADAS         PIC ZZZ,ZZZ,ZZ9.
040200*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
040300     05  FILLER                  PIC X(49) VALUE SPACES.
040400                                                                                
040500*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
040600 01  OSR-LIN-DELIVERED.
040700*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
040800     05  FILLER                  PIC X(20) VALUE
040900*    REPORT LITERAL / HEADING TEXT
041000         'ORDERS DELIVERED:   '.
041100*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
041200     05  LIN-ENTREGUES           PIC ZZZ,ZZZ,ZZ9.
041300*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
041400     05  FILLER                  PIC X(49) VALUE SPACES.
041500                                                                                
041600*    MAINLINE AND WORKER PARAGRAPHS FOLLOW
041700 PROCEDURE DIVISION.
041800                                                                                
041900*    PARAGRAPH ENTRY POINT
042000 0100-INICIO.
042100*    INVOKE 0200-ABRE-ARQUIVOS. FOR THIS STEP
042200     PERFORM 0200-ABRE-ARQUIVOS.
042300*    INVOKE 2000-PROCESSA-OS FOR THIS STEP
042400     PERFORM 2000-PROCESSA-OS THRU 2000-EXIT
042500*    LOOP TERMINATION TEST
042600         UNTIL FIM-DO-MESTRE.
042700*    INVOKE 4000-IMPRIME-RELATORIO. FOR THIS STEP
042800     PERFORM 4000-IMPRIME-RELATORIO.
042900*    INVOKE 9000-ENCERRA. FOR THIS STEP
043000     PERFORM 9000-ENCERRA.
043100*    END OF RUN
043200     STOP RUN.
043300                                                                                
043400*    PARAGRAPH ENTRY POINT
043500 0200-ABRE-ARQUIVOS.
043600*    OPEN FILE(S) FOR THIS RUN
043700     OPEN INPUT  OSMAST
043800*    FILE DIRECTION CLAUSE CONTINUED
043900          OUTPUT OSREL.
044000*    CONDITION TEST GOVERNING THE LOGIC BELOW
044100     IF STAT-MAST NOT = '00'
044200*    CONSOLE MESSAGE FOR THE OPERATOR
044300         DISPLAY 'OSSTATS-COB - OSMAST.DAT NOT FOUND - ABORTED'
044400*    END OF RUN
044500         STOP RUN.
044600                                                                                
044700*    PARAGRAPH ENTRY POINT
044800 2000-PROCESSA-OS.
044900*    READ NEXT RECORD FROM THIS FILE
045000     READ OSMAST
045100*    END-OF-FILE BRANCH
045200         AT END
045300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
045400             MOVE 'Y' TO WS-FIM-MESTRE
045500*    BRANCH ON END-OF-FILE / ERROR CONDITION
045600             GO TO 2000-EXIT.
045700*    ACCUMULATE COUNTER/TOTAL
045800     ADD 1 TO WS-TOTAL-ORDERS.
045900*    CONDITION TEST GOVERNING THE LOGIC BELOW
046000     IF OS-ORDER-STATUS = 'EX'
046100*    ACCUMULATE COUNTER/TOTAL
046200         ADD 1 TO WS-EM-EXECUCAO.
046300*    CONDITION TEST GOVERNING THE LOGIC BELOW
046400     IF OS-ORDER-STATUS = 'FI'
046500*    ACCUMULATE COUNTER/TOTAL
046600         ADD 1 TO WS-FINALIZADAS.
046700*    CONDITION TEST GOVERNING THE LOGIC BELOW
046800     IF OS-ORDER-STATUS = 'DL'
046900*    ACCUMULATE COUNTER/TOTAL
047000         ADD 1 TO WS-ENTREGUES.
047100*    CONDITION TEST GOVERNING THE LOGIC BELOW
047200     IF OS-ORDER-STATUS = 'FI' OR OS-ORDER-STATUS = 'DL'
047300*    INVOKE 2200-ACUMULA-TEMPO-EXECUCAO FOR THIS STEP
047400         PERFORM 2200-ACUMULA-TEMPO-EXECUCAO THRU 2200-EXIT.
047500*    PARAGRAPH ENTRY POINT
047600 2000-EXIT.
047700*    PERFORM-THRU FALL-THROUGH TARGET, NO LOGIC HERE
047800     EXIT.
047900                                                                                
048000*****************************************************************
048100*    AN ORDER IS ELIGIBLE FOR THE EXECUTION-TIME FIGURES WHEN IT
048200*    IS FINISHED OR DELIVERED AND BOTH ITS APPROVAL AND FINISH
048300*    TIMESTAMPS ARE SET.  HOURS = WHOLE MINUTES BETWEEN THE TWO
048400*    TIMESTAMPS DIVIDED BY 60, ROUNDED HALF-UP TO 2 DECIMALS.
048500*****************************************************************
048600 2200-ACUMULA-TEMPO-EXECUCAO.
048700*    CONDITION TEST GOVERNING THE LOGIC BELOW
048800     IF OMD-APPROVED-TS = 0 OR OMD-FINISHED-TS = 0
048900*    BRANCH ON END-OF-FILE / ERROR CONDITION
049000         GO TO 2200-EXIT.
049100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
049200     MOVE OMD-APPROVED-TS TO WS-TS-CALC.
049300*    INVOKE 2300-CALCULA-MINUTOS FOR THIS STEP
049400     PERFORM 2300-CALCULA-MINUTOS THRU 2300-EXIT.
049500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
049600     MOVE WS-DIAS-CALC TO WS-DIV-AUX.
049700*    EXTEND QUANTITY BY UNIT PRICE
049800     MULTIPLY WS-DIV-AUX BY 1440 GIVING WS-MINUTOS-APROVADO.
049900*    EXTEND QUANTITY BY UNIT PRICE
050000     MULTIPLY WS-TSC-HOR BY 60 GIVING WS-DIV-AUX.
050100*    ACCUMULATE COUNTER/TOTAL
050200     ADD WS-DIV-AUX TO WS-MINUTOS-APROVADO.
050300*    ACCUMULATE COUNTER/TOTAL
050400     ADD WS-TSC-MIN TO WS-MINUTOS-APROVADO.
050500                                                                                
050600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
050700     MOVE OMD-FINISHED-TS TO WS-TS-CALC.
050800*    INVOKE 2300-CALCULA-MINUTOS FOR THIS STEP
050900     PERFORM 2300-CALCULA-MINUTOS THRU 2300-EXIT.
051000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
051100     MOVE WS-DIAS-CALC TO WS-DIV-AUX.
051200*    EXTEND QUANTITY BY UNIT PRICE
051300     MULTIPLY WS-DIV-AUX BY 1440 GIVING WS-MINUTOS-FINALIZADO.
051400*    EXTEND QUANTITY BY UNIT PRICE
051500     MULTIPLY WS-TSC-HOR BY 60 GIVING WS-DIV-AUX.
051600*    ACCUMULATE COUNTER/TOTAL
051700     ADD WS-DIV-AUX TO WS-MINUTOS-FINALIZADO.
051800*    ACCUMULATE COUNTER/TOTAL
051900     ADD WS-TSC-MIN TO WS-MINUTOS-FINALIZADO.
052000                                                                                
052100*    REDUCE COUNTER/TOTAL
052200     SUBTRACT WS-MINUTOS-APROVADO FROM WS-MINUTOS-FINALIZADO
052300         GIVING WS-MINUTOS-EXECUCAO.
052400*    CONDITION TEST GOVERNING THE LOGIC BELOW
052500     IF WS-MINUTOS-EXECUCAO < 0
052600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
052700         MOVE 0 TO WS-MINUTOS-EXECUCAO.
052800*    DERIVE AVERAGE/RATE FOR THIS CALCULATION
052900     DIVIDE WS-MINUTOS-EXECUCAO BY 60
053000         GIVING WS-HORAS-ORDEM ROUNDED.
053100*    ACCUMULATE COUNTER/TOTAL
053200     ADD WS-HORAS-ORDEM TO WS-SOMA-HORAS.
053300*    ACCUMULATE COUNTER/TOTAL
053400     ADD 1 TO WS-ELEGIVEIS.
053500*    CONDITION TEST GOVERNING THE LOGIC BELOW
053600     IF E-A-PRIMEIRA-ELEGIVEL
053700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
053800         MOVE WS-HORAS-ORDEM TO WS-MIN-HORAS
053900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
054000         MOVE WS-HORAS-ORDEM TO WS-MAX-HORAS
054100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
054200         MOVE 'N' TO WS-PRIMEIRA-ELEGIVEL
054300*    ALTERNATE PATH WHEN THE CONDITION ABOVE FAILS
054400     ELSE
054500*    CONDITION TEST GOVERNING THE LOGIC BELOW
054600         IF WS-HORAS-ORDEM < WS-MIN-HORAS
054700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
054800             MOVE WS-HORAS-ORDEM TO WS-MIN-HORAS
054900         END-IF
055000*    CONDITION TEST GOVERNING THE LOGIC BELOW
055100         IF WS-HORAS-ORDEM > WS-MAX-HORAS
055200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
055300             MOVE WS-HORAS-ORDEM TO WS-MAX-HORAS
055400         END-IF
055500*    PARAGRAPH ENTRY POINT
055600     END-IF.
055700*    PARAGRAPH ENTRY POINT
055800 2200-EXIT.
055900*    PERFORM-THRU FALL-THROUGH TARGET, NO LOGIC HERE
056000     EXIT.
056100                                                                                
056200*****************************************************************
056300*    DAY-NUMBER ROUTINE - CONVERTS WS-TSC-ANO/MES/DIA INTO A DAY
056400*    COUNT (WS-DIAS-CALC) USABLE FOR SUBTRACTION.  THE SAME
056500*    FORMULA IS APPLIED TO BOTH DATES BEING COMPARED SO THE
056600*    CONSTANT OFFSET OF THE FORMULA CANCELS OUT IN THE DELTA.
056700*    SECONDS (WS-TSC-SEG) ARE DELIBERATELY NOT USED BY THE
056800*    CALLER - WHOLE MINUTES ONLY, PER THE SHOP'S RULE.
056900*****************************************************************
057000 2300-CALCULA-MINUTOS.
057100*    DERIVE AVERAGE/RATE FOR THIS CALCULATION
057200     DIVIDE WS-TSC-ANO BY 4 GIVING WS-DIV-AUX REMAINDER WS-REM4.
057300*    DERIVE AVERAGE/RATE FOR THIS CALCULATION
057400     DIVIDE WS-TSC-ANO BY 100 GIVING WS-DIV-AUX REMAINDER WS-REM100.
057500*    DERIVE AVERAGE/RATE FOR THIS CALCULATION
057600     DIVIDE WS-TSC-ANO BY 400 GIVING WS-DIV-AUX REMAINDER WS-REM400.
057700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
057800     MOVE 'N' TO WS-LEAP-FLAG.
057900*    CONDITION TEST GOVERNING THE LOGIC BELOW
058000     IF WS-REM4 = 0
058100*    CONDITION TEST GOVERNING THE LOGIC BELOW
058200         IF WS-REM100 NOT = 0
058300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
058400             MOVE 'S' TO WS-LEAP-FLAG
058500*    ALTERNATE PATH WHEN THE CONDITION ABOVE FAILS
058600         ELSE
058700*    CONDITION TEST GOVERNING THE LOGIC BELOW
058800             IF WS-REM400 = 0
058900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
059000                 MOVE 'S' TO WS-LEAP-FLAG
059100             END-IF
059200         END-IF
059300*    PARAGRAPH ENTRY POINT
059400     END-IF.
059500*    EXTEND QUANTITY BY UNIT PRICE
059600     MULTIPLY WS-TSC-ANO BY 365 GIVING WS-DIAS-CALC.
059700*    DERIVE AVERAGE/RATE FOR THIS CALCULATION
059800     DIVIDE WS-TSC-ANO BY 4 GIVING WS-DIV-AUX.
059900*    ACCUMULATE COUNTER/TOTAL
060000     ADD WS-DIV-AUX TO WS-DIAS-CALC.
060100*    DERIVE AVERAGE/RATE FOR THIS CALCULATION
060200     DIVIDE WS-TSC-ANO BY 100 GIVING WS-DIV-AUX.
060300*    REDUCE COUNTER/TOTAL
060400     SUBTRACT WS-DIV-AUX FROM WS-DIAS-CALC.
060500*    DERIVE AVERAGE/RATE FOR THIS CALCULATION
060600     DIVIDE WS-TSC-ANO BY 400 GIVING WS-DIV-AUX.
060700*    ACCUMULATE COUNTER/TOTAL
060800     ADD WS-DIV-AUX TO WS-DIAS-CALC.
060900*    ACCUMULATE COUNTER/TOTAL
061000     ADD WS-DIAS-ACUM(WS-TSC-MES) TO WS-DIAS-CALC.
061100*    ACCUMULATE COUNTER/TOTAL
061200     ADD WS-TSC-DIA TO WS-DIAS-CALC.
061300*    CONDITION TEST GOVERNING THE LOGIC BELOW
061400     IF WS-TSC-MES > 2 AND ANO-E-BISSEXTO
061500*    ACCUMULATE COUNTER/TOTAL
061600         ADD 1 TO WS-DIAS-CALC.
061700*    PARAGRAPH ENTRY POINT
061800 2300-EXIT.
061900*    PERFORM-THRU FALL-THROUGH TARGET, NO LOGIC HERE
062000     EXIT.
062100                                                                                
062200*    PARAGRAPH ENTRY POINT
062300 4000-IMPRIME-RELATORIO.
062400*    CONDITION TEST GOVERNING THE LOGIC BELOW
062500     IF WS-ELEGIVEIS = 0
062600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
062700         MOVE 0 TO WS-MEDIA-HORAS
062800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
062900         MOVE 0 TO WS-MIN-HORAS
063000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
063100         MOVE 0 TO WS-MAX-HORAS
063200*    ALTERNATE PATH WHEN THE CONDITION ABOVE FAILS
063300     ELSE
063400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
063500         MOVE WS-ELEGIVEIS TO WS-DIV-AUX
063600*    DERIVE AVERAGE/RATE FOR THIS CALCULATION
063700         DIVIDE WS-SOMA-HORAS BY WS-DIV-AUX
063800             GIVING WS-MEDIA-HORAS ROUNDED.
063900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
064000     MOVE WS-TOTAL-ORDERS    TO LIN-TOTAL-ORDERS.
064100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
064200     MOVE WS-MEDIA-HORAS     TO LIN-AVG-HORAS.
064300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
064400     MOVE WS-MIN-HORAS       TO LIN-MIN-HORAS.
064500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
064600     MOVE WS-MAX-HORAS       TO LIN-MAX-HORAS.
064700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
064800     MOVE WS-EM-EXECUCAO     TO LIN-EM-EXECUCAO.
064900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
065000     MOVE WS-FINALIZADAS     TO LIN-FINALIZADAS.
065100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
065200     MOVE WS-ENTREGUES       TO LIN-ENTREGUES.
065300*    WRITE OUTPUT RECORD/REPORT LINE
065400     WRITE REG-OSREL FROM OSR-CABE1 AFTER ADVANCING C01.
065500*    WRITE OUTPUT RECORD/REPORT LINE
065600     WRITE REG-OSREL FROM OSR-LIN-TOTAL AFTER ADVANCING 2 LINES.
065700*    WRITE OUTPUT RECORD/REPORT LINE
065800     WRITE REG-OSREL FROM OSR-LIN-AVG AFTER ADVANCING 1 LINE.
065900*    WRITE OUTPUT RECORD/REPORT LINE
066000     WRITE REG-OSREL FROM OSR-LIN-MIN AFTER ADVANCING 1 LINE.
066100*    WRITE OUTPUT RECORD/REPORT LINE
066200     WRITE REG-OSREL FROM OSR-LIN-MAX AFTER ADVANCING 1 LINE.
066300*    WRITE OUTPUT RECORD/REPORT LINE
066400     WRITE REG-OSREL FROM OSR-LIN-PROGRESS AFTER ADVANCING 1 LINE.
066500*    WRITE OUTPUT RECORD/REPORT LINE
066600     WRITE REG-OSREL FROM OSR-LIN-FINISHED AFTER ADVANCING 1 LINE.
066700*    WRITE OUTPUT RECORD/REPORT LINE
066800     WRITE REG-OSREL FROM OSR-LIN-DELIVERED AFTER ADVANCING 1 LINE.
066900                                                                                
067000*    PARAGRAPH ENTRY POINT
067100 9000-ENCERRA.
067200*    CLOSE FILE AT END OF RUN
067300     CLOSE OSMAST
067400           OSREL.
067500                                                                                
