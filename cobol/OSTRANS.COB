000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OSTRANS-COB.
000300 AUTHOR.        R A CARDOSO.
000400 INSTALLATION.  AUTO CENTER SANTA RITA LTDA - DATA PROCESSING.
000500 DATE-WRITTEN.  03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.      RESTRICTED - SHOP PERSONNEL ONLY.
000800*****************************************************************
000900*    SHOP          : AUTO CENTER SANTA RITA - SERVICE DEPARTMENT
001000*    ANALYST       : R CARDOSO
001100*    PROGRAMMER    : R CARDOSO
001200*    PURPOSE       : MAIN TRANSACTION RUN OF THE SERVICE ORDER
001300*                    (OS) SYSTEM.  READS THE OS MASTER AND THE
001400*                    DAILY TRANSACTION FILE, APPLIES CREATES,
001500*                    AMENDMENTS, STATUS CHANGES, APPROVALS,
001600*                    CANCELLATIONS AND INBOUND EVENT TRANSACTIONS
001700*                    AGAINST THE MASTER, WRITES THE OUTBOUND
001800*                    EVENT FILE AND THE REJECTED-TRANSACTION
001900*                    AUDIT REPORT, AND REWRITES THE MASTER.
002000*    VRS   DATE         INIT   DESCRIPTION
002100*    1.0   03/14/1989   RAC    INITIAL VERSION - CREATE, STATUS
002200*                              CHANGE AND CANCEL ONLY.
002300*    1.1   07/02/1989   RAC    ADDED ORDER AMENDMENT (UP) TXN.
002400*    1.2   11/30/1989   JFS    ADDED APPROVAL (AP) TXN PER SHOP
002500*                              REQUEST #0114.
002600*    1.3   02/19/1990   RAC    FIXED TOTAL-PRICE NOT RESET ON
002700*                              RE-PRICE OF AN AMENDED ORDER.
002800*    1.4   08/06/1990   JFS    ADDED INBOUND EVENT (EV) TXN FOR
002900*                              QUOTE-APPROVED / EXEC-COMPLETE.
003000*    1.5   01/15/1991   RAC    ADDED PF/RU COMPENSATING CANCEL
003100*                              PATHS PER REQUEST #0203.
003200*    1.6   06/22/1991   MTV    IN-MEMORY MASTER TABLE REPLACED
003300*                              THE OLD SEQUENTIAL MATCH LOGIC -
003400*                              BINARY SEARCH ON ORDER-ID NOW.
003500*    1.7   09/03/1992   MTV    EXPANDED SERVICE/RESOURCE LINES
003600*                              FROM 6 TO 10 OCCURRENCES.
003700*    1.8   04/11/1993   RAC    REJECTED-TRANSACTION AUDIT REPORT
003800*                              REWRITTEN WITH RUN TOTALS TRAILER.
003900*    1.9   10/27/1994   JFS    CORRECTED AMENDMENT RULE - BLANK
004000*                              DESCRIPTION ON UP NO LONGER KEEPS
004100*                              THE OLD DESCRIPTION (ALWAYS
004200*                              REPLACED NOW PER SHOP REQ #0311).
004300*    2.0   02/14/1995   MTV    APPROVAL REJECT (N) NOW REQUIRES
004400*                              CURRENT STATUS = WA, NOT JUST A
004500*                              VALID TABLE TRANSITION.
004600*    2.1   05/30/1996   RAC    ADDED TICKET-NUMBER TAG TO AUDIT
004700*                              LINES PER AUDIT DEPT REQUEST.
004800*    2.2   03/18/1998   JFS    Y2K REMEDIATION - ALL TIMESTAMP
004900*                              FIELDS CONFIRMED FULL 4-DIGIT
005000*                              YEAR (9(14)), NO WINDOWING USED.
005100*    2.3   11/09/1998   JFS    Y2K REMEDIATION - VERIFIED MASTER
005200*                              TABLE SEARCH KEY UNAFFECTED BY
005300*                              CENTURY ROLLOVER, NO CODE CHANGE.
005400*    2.4   07/21/1999   MTV    RAISED MASTER TABLE CAPACITY FROM
005500*                              600 TO 1000 ORDERS PER REQUEST
005600*                              #0452.
005700*    2.5   01/11/2000   JFS    CENTURY ROLLOVER VERIFIED IN
005800*                              PRODUCTION - FIRST OS CREATED IN
005900*                              2000 PRICED AND TRANSITIONED CLEAN.
006000*    2.6   04/05/2001   RAC    FIXED REJECTED EV TRANSACTION NOT
006100*                              COUNTING TOWARD WS-CONT-REJEITADAS
006200*                              WHEN TR-EVENT-TYPE WAS BLANK.
006300*****************************************************************
006400                                                                                
006500 ENVIRONMENT DIVISION.
006600                                                                                
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000                                                                                
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT OSMAST-IN  ASSIGN TO DISK
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS IS STAT-MAST-IN.
007600                                                                                
007700     SELECT OSTRAN     ASSIGN TO DISK
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS IS STAT-TRAN.
008000                                                                                
008100     SELECT OSMAST-OUT ASSIGN TO DISK
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS STAT-MAST-OUT.
008400                                                                                
008500     SELECT OSEVENT    ASSIGN TO DISK
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS STAT-EVENT.
008800                                                                                
008900     SELECT OSREL      ASSIGN TO PRINTER
009000            FILE STATUS IS STAT-REL.
009100                                                                                
009200 DATA DIVISION.
009300 FILE SECTION.
009400                                                                                
009500*
009600*    *********************************************************************
009700*    OS MASTER, INPUT SIDE.  THIS IS THE SAME PHYSICAL LAYOUT
009800*    THE SHOP USES FOR OS-MASTER ON OSSTATS-COB AND OSLIST-COB,
009900*    REWRITTEN HERE SINCE THE SHOP DOES NOT COPY RECORD LAYOUTS -
010000*    EACH PROGRAM CARRIES ITS OWN FD/01 FOR THE FILES IT OPENS.
010100*    *********************************************************************
010200 FD  OSMAST-IN
010300     LABEL RECORD STANDARD
010400     VALUE OF FILE-ID 'OSMAST.DAT'
010500     RECORD CONTAINS 2000 CHARACTERS.
010600                                                                                
010700 01  REG-OSMAST-IN.
010800*    OS-ORDER-ID IS THE UNIQUE SEQUENTIAL ORDER NUMBER ASSIGNED
010900*    BY 3100-TRATA-CRIACAO WHEN THE ORDER IS FIRST CREATED.
011000     05  OS-ORDER-ID             PIC 9(09).
011100*    CUSTOMER ACCOUNT NUMBER TIED TO THIS ORDER
011200     05  OS-CUSTOMER-ID          PIC 9(09).
011300*    CUSTOMER NAME AS GIVEN AT INTAKE
011400     05  OS-CUSTOMER-NAME        PIC X(30).
011500*    VEHICLE AND CUSTOMER ARE CARRIED REDUNDANTLY ON THE ORDER -
011600*    THE SHOP DOES NOT MAINTAIN SEPARATE CUSTOMER/VEHICLE MASTERS.
011700     05  OS-VEHICLE-ID           PIC 9(09).
011800*    LICENSE PLATE OF VEHICLE UNDER SERVICE
011900     05  OS-VEHICLE-PLATE        PIC X(08).
012000*    VEHICLE MODEL
012100     05  OS-VEHICLE-MODEL        PIC X(20).
012200     05  OS-VEHICLE-BRAND        PIC X(15).
012300     05  OS-ORDER-DESC           PIC X(40).
012400*    OS-ORDER-STATUS HOLDS ONE OF THE SEVEN STATUS CODES - SEE
012500*    WS-CODIGOS-VALIDOS BELOW FOR THE FULL LIST AND 3180/3410 FOR
012600*    HOW A NEW CODE IS VALIDATED AND APPLIED.
012700     05  OS-ORDER-STATUS         PIC X(02).
012800*    OS-TOTAL-PRICE IS RECOMPUTED WHOLESALE BY 3200-PRECIFICA-ITENS
012900*    EVERY TIME THE SERVICE/RESOURCE LINES CHANGE - NEVER ADDED TO
013000*    OR SUBTRACTED FROM PIECEMEAL.
013100     05  OS-TOTAL-PRICE          PIC S9(8)V99.
013200*    THE FIVE MILESTONE TIMESTAMPS BELOW ARE 14-DIGIT YYYYMMDD-
013300*    HHMMSS, FULL 4-DIGIT YEAR (SEE VRS 2.2/2.3 Y2K NOTES ABOVE).
013400*    A TIMESTAMP OF ZERO MEANS THE MILESTONE HAS NOT BEEN REACHED.
013500     05  OS-CREATED-TS           PIC 9(14).
013600     05  OS-UPDATED-TS           PIC 9(14).
013700     05  OS-APPROVED-TS          PIC 9(14).
013800     05  OS-FINISHED-TS          PIC 9(14).
013900     05  OS-DELIVERED-TS         PIC 9(14).
014000*    OS-SVC-COUNT IS THE NUMBER OF OCCUPIED SLOTS IN OS-SVC-LINE
014100*    BELOW - SLOTS PAST THE COUNT ARE LOW VALUES/ZERO AND IGNORED.
014200     05  OS-SVC-COUNT            PIC 9(02).
014300*    UP TO 10 SERVICE LINES PER ORDER (VRS 1.7 RAISED THIS FROM
014400*    THE ORIGINAL 6).  OS-SVC-TOTAL IS PRICE TIMES QUANTITY,
014500*    COMPUTED BY 3210-PRECIFICA-SVC - NEVER READ FROM A TRANSACTION.
014600     05  OS-SVC-LINE OCCURS 10 TIMES.
014700         10  OS-SVC-ID           PIC 9(09).
014800         10  OS-SVC-NAME         PIC X(20).
014900         10  OS-SVC-DESC         PIC X(30).
015000         10  OS-SVC-QTY          PIC 9(03).
015100         10  OS-SVC-PRICE        PIC S9(8)V99.
015200         10  OS-SVC-TOTAL        PIC S9(8)V99.
015300*    SAME SHAPE AS THE SERVICE COUNT/LINE PAIR ABOVE, FOR PARTS,
015400*    LABOR-HOUR BLOCKS AND OTHER BILLABLE RESOURCES.
015500     05  OS-RES-COUNT            PIC 9(02).
015600*    OS-RES-TYPE CLASSIFIES THE RESOURCE (PART NUMBER, LABOR
015700*    CATEGORY, SUBLET SERVICE, ETC) - CARRIED BUT NOT VALIDATED
015800*    AGAINST ANY TABLE BY THIS RUN.
015900     05  OS-RES-LINE OCCURS 10 TIMES.
016000         10  OS-RES-ID           PIC 9(09).
016100         10  OS-RES-NAME         PIC X(20).
016200         10  OS-RES-DESC         PIC X(30).
016300         10  OS-RES-TYPE         PIC X(10).
016400         10  OS-RES-QTY          PIC 9(03).
016500         10  OS-RES-PRICE        PIC S9(8)V99.
016600         10  OS-RES-TOTAL        PIC S9(8)V99.
016700     05  FILLER                  PIC X(34).
016800*    34-BYTE PAD BRINGS REG-OSMAST-IN TO THE FDS 2000-BYTE
016900*    RECORD LENGTH - ROOM FOR FUTURE FIELDS WITHOUT AN FD CHANGE.
017000                                                                                
017100*
017200*    *********************************************************************
017300*    DAILY TRANSACTION FILE.  ONE RECORD PER CR/UP/ST/AP/CN/EV
017400*    ACTION AGAINST AN ORDER, IN THE ORDER THE TERMINALS KEYED
017500*    THEM - THIS RUN DOES NOT SORT OR RE-SEQUENCE THE TRANSACTIONS.
017600*    *********************************************************************
017700 FD  OSTRAN
017800     LABEL RECORD STANDARD
017900     VALUE OF FILE-ID 'OSTRAN.DAT'
018000     RECORD CONTAINS 2000 CHARACTERS.
018100                                                                                
018200 01  REG-OSTRAN.
018300*    TR-CODE DRIVES 2000-DESPACHA-TRANSACAO - CR/UP/ST/AP/CN/EV,
018400*    ANYTHING ELSE FALLS THROUGH TO 3950-REJEITA-CODIGO-INVALIDO.
018500     05  TR-CODE                 PIC X(02).
018600*    TR-ORDER-ID IS ZERO ON CR (THE ORDER DOES NOT EXIST YET) AND
018700*    MUST MATCH AN EXISTING ORDER ON EVERY OTHER TRANSACTION CODE.
018800     05  TR-ORDER-ID             PIC 9(09).
018900*    TR-TIMESTAMP IS WHEN THE TERMINAL KEYED THE TRANSACTION, NOT
019000*    WHEN THIS RUN PROCESSES IT - IT BECOMES THE MASTERS CREATED/
019100*    UPDATED/APPROVED/FINISHED/DELIVERED TIMESTAMP AS APPROPRIATE.
019200     05  TR-TIMESTAMP            PIC 9(14).
019300*    TR-TS-R BREAKS THE TIMESTAMP INTO ITS COMPONENT PARTS - NOT
019400*    USED BY THIS RUN TODAY BUT KEPT FOR FUTURE DATE-RANGE EDITS
019500*    THE WAY OSSTATS-COB ALREADY BREAKS ITS OWN TIMESTAMPS DOWN.
019600     05  TR-TS-R REDEFINES TR-TIMESTAMP.
019700*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
019800         10  TR-TS-ANO           PIC 9(04).
019900*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
020000         10  TR-TS-MES           PIC 9(02).
020100*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
020200         10  TR-TS-DIA           PIC 9(02).
020300*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
020400         10  TR-TS-HOR           PIC 9(02).
020500*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
020600         10  TR-TS-MIN           PIC 9(02).
020700*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
020800         10  TR-TS-SEG           PIC 9(02).
020900*    TR-NEW-STATUS IS ONLY MEANINGFUL ON AN ST TRANSACTION - SEE
021000*    3400-TRATA-TRANSICAO.
021100     05  TR-NEW-STATUS           PIC X(02).
021200*    TR-APPROVED-FLAG IS ONLY MEANINGFUL ON AN AP TRANSACTION -
021300*    Y MOVES THE ORDER TO EX, N MOVES IT BACK TO DG.  ANY OTHER
021400*    VALUE IS REJECTED BY 3500-TRATA-APROVACAO.
021500     05  TR-APPROVED-FLAG        PIC X(01).
021600*    TR-EVENT-TYPE IS ONLY MEANINGFUL ON AN EV TRANSACTION - QA,
021700*    EC, PF OR RU.  SEE 3700-TRATA-EVENTO-ENTRADA.
021800     05  TR-EVENT-TYPE           PIC X(02).
021900*    TR-REASON IS FREE TEXT SUPPLIED BY THE UPSTREAM FEED ON A
022000*    CANCELLING EVENT (PF/RU) - NOT CARRIED ON THE MASTER, AUDIT
022100*    REPORT ONLY.
022200     05  TR-REASON               PIC X(30).
022300*    THE CUSTOMER/VEHICLE/DESCRIPTION GROUP BELOW IS ONLY READ ON
022400*    CR AND UP - IGNORED ON ST/AP/CN/EV.
022500     05  TR-CUSTOMER-ID          PIC 9(09).
022600*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
022700     05  TR-CUSTOMER-NAME        PIC X(30).
022800*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
022900     05  TR-VEHICLE-ID           PIC 9(09).
023000*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
023100     05  TR-VEHICLE-PLATE        PIC X(08).
023200*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
023300     05  TR-VEHICLE-MODEL        PIC X(20).
023400*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
023500     05  TR-VEHICLE-BRAND        PIC X(15).
023600*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
023700     05  TR-ORDER-DESC           PIC X(40).
023800*    SERVICE/RESOURCE LINES BELOW ARE ONLY READ ON CR AND UP - ON
023900*    UP THEY WHOLLY REPLACE THE MASTERS LINES, NOT MERGE WITH THEM.
024000     05  TR-SVC-COUNT            PIC 9(02).
024100     05  TR-SVC-LINE OCCURS 10 TIMES.
024200*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
024300         10  TR-SVC-ID           PIC 9(09).
024400*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
024500         10  TR-SVC-NAME         PIC X(20).
024600*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
024700         10  TR-SVC-DESC         PIC X(30).
024800*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
024900         10  TR-SVC-QTY          PIC 9(03).
025000*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
025100         10  TR-SVC-PRICE        PIC S9(8)V99.
025200*    SAME SHAPE AS TR-SVC-COUNT/TR-SVC-LINE ABOVE, FOR RESOURCES.
025300     05  TR-RES-COUNT            PIC 9(02).
025400     05  TR-RES-LINE OCCURS 10 TIMES.
025500*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
025600         10  TR-RES-ID           PIC 9(09).
025700*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
025800         10  TR-RES-NAME         PIC X(20).
025900*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
026000         10  TR-RES-DESC         PIC X(30).
026100*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
026200         10  TR-RES-TYPE         PIC X(10).
026300*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
026400         10  TR-RES-QTY          PIC 9(03).
026500*    INBOUND TRANSACTION FIELD - SEE OS-EQUIVALENT ABOVE FOR MEANING
026600         10  TR-RES-PRICE        PIC S9(8)V99.
026700*    265-BYTE TRAILING PAD.  TR-SVC-LINE CARRIES NO TOTAL (THE
026800*    TRANSACTION DOES NOT PRICE ITSELF - 3200-PRECIFICA-ITENS DOES),
026900*    SO THIS RECORD RUNS SHORTER THAN OS-MASTER BEFORE THE PAD;
027000*    THE PAD BRINGS IT UP TO THE SAME 2000-BYTE RECORD LENGTH.
027100     05  FILLER                  PIC X(265).
027200                                                                                
027300*
027400*    *********************************************************************
027500*    OS MASTER, OUTPUT SIDE.  SAME LAYOUT AS REG-OSMAST-IN ABOVE,
027600*    PREFIXED OM- INSTEAD OF OS- SINCE BOTH FILES ARE OPEN AT ONCE
027700*    AND THE COMPILER WILL NOT ALLOW TWO FDS TO SHARE DATA-NAMES.
027800*    WRITTEN ONE TABLE ENTRY AT A TIME BY 8010-GRAVA-UM-REGISTRO.
027900*    *********************************************************************
028000 FD  OSMAST-OUT
028100     LABEL RECORD STANDARD
028200     VALUE OF FILE-ID 'OSMAST.DAT'
028300     RECORD CONTAINS 2000 CHARACTERS.
028400                                                                                
028500 01  REG-OSMAST-OUT.
028600*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
028700     05  OM-ORDER-ID             PIC 9(09).
028800*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
028900     05  OM-CUSTOMER-ID          PIC 9(09).
029000*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
029100     05  OM-CUSTOMER-NAME        PIC X(30).
029200*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
029300     05  OM-VEHICLE-ID           PIC 9(09).
029400*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
029500     05  OM-VEHICLE-PLATE        PIC X(08).
029600*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
029700     05  OM-VEHICLE-MODEL        PIC X(20).
029800*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
029900     05  OM-VEHICLE-BRAND        PIC X(15).
030000*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
030100     05  OM-ORDER-DESC           PIC X(40).
030200*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
030300     05  OM-ORDER-STATUS         PIC X(02).
030400*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
030500     05  OM-TOTAL-PRICE          PIC S9(8)V99.
030600*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
030700     05  OM-CREATED-TS           PIC 9(14).
030800*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
030900     05  OM-UPDATED-TS           PIC 9(14).
031000*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
031100     05  OM-APPROVED-TS          PIC 9(14).
031200*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
031300     05  OM-FINISHED-TS          PIC 9(14).
031400*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
031500     05  OM-DELIVERED-TS         PIC 9(14).
031600*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
031700     05  OM-SVC-COUNT            PIC 9(02).
031800     05  OM-SVC-LINE OCCURS 10 TIMES.
031900*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
032000         10  OM-SVC-ID           PIC 9(09).
032100*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
032200         10  OM-SVC-NAME         PIC X(20).
032300*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
032400         10  OM-SVC-DESC         PIC X(30).
032500*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
032600         10  OM-SVC-QTY          PIC 9(03).
032700*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
032800         10  OM-SVC-PRICE        PIC S9(8)V99.
032900*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
033000         10  OM-SVC-TOTAL        PIC S9(8)V99.
033100*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
033200     05  OM-RES-COUNT            PIC 9(02).
033300     05  OM-RES-LINE OCCURS 10 TIMES.
033400*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
033500         10  OM-RES-ID           PIC 9(09).
033600*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
033700         10  OM-RES-NAME         PIC X(20).
033800*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
033900         10  OM-RES-DESC         PIC X(30).
034000*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
034100         10  OM-RES-TYPE         PIC X(10).
034200*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
034300         10  OM-RES-QTY          PIC 9(03).
034400*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
034500         10  OM-RES-PRICE        PIC S9(8)V99.
034600*    OUTPUT MASTER FIELD - MIRRORS OS-FIELD OF SAME NAME ON INPUT SIDE
034700         10  OM-RES-TOTAL        PIC S9(8)V99.
034800     05  FILLER                  PIC X(34).
034900                                                                                
035000*
035100*    *********************************************************************
035200*    OUTBOUND EVENT FILE - ONE RECORD PER STATUS CHANGE THAT
035300*    ACTUALLY TAKES EFFECT (NOT WRITTEN FOR REJECTED TRANSACTIONS).
035400*    DOWNSTREAM SYSTEMS (CUSTOMER NOTIFICATION, BILLING) READ THIS
035500*    FILE - THE SHOP TREATS ITS SHAPE AS A PUBLISHED INTERFACE.
035600*    *********************************************************************
035700 FD  OSEVENT
035800     LABEL RECORD STANDARD
035900     VALUE OF FILE-ID 'OSEVENT.DAT'
036000     RECORD CONTAINS 150 CHARACTERS.
036100                                                                                
036200 01  REG-OSEVENT.
036300*    EV-TYPE IS THE EVENT NAME - ORDER_CREATED, ORDER_APPROVED,
036400*    ORDER_REJECTED, ORDER_FINISHED, ORDER_DELIVERED OR
036500*    ORDER_CANCELLED.  SET BY THE PARAGRAPH THAT DROVE THE CHANGE.
036600     05  EV-TYPE                 PIC X(22).
036700*    EVENT RECORD FIELD - DRIVES THE 3700 EVENT-DISPATCH LOGIC
036800     05  EV-ORDER-ID             PIC 9(09).
036900*    EVENT RECORD FIELD - DRIVES THE 3700 EVENT-DISPATCH LOGIC
037000     05  EV-CUSTOMER-ID          PIC 9(09).
037100*    EVENT RECORD FIELD - DRIVES THE 3700 EVENT-DISPATCH LOGIC
037200     05  EV-CUSTOMER-NAME        PIC X(30).
037300*    EVENT RECORD FIELD - DRIVES THE 3700 EVENT-DISPATCH LOGIC
037400     05  EV-VEHICLE-ID           PIC 9(09).
037500*    EVENT RECORD FIELD - DRIVES THE 3700 EVENT-DISPATCH LOGIC
037600     05  EV-VEHICLE-PLATE        PIC X(08).
037700*    EVENT RECORD FIELD - DRIVES THE 3700 EVENT-DISPATCH LOGIC
037800     05  EV-STATUS               PIC X(02).
037900*    EVENT RECORD FIELD - DRIVES THE 3700 EVENT-DISPATCH LOGIC
038000     05  EV-DESC                 PIC X(40).
038100*    EVENT RECORD FIELD - DRIVES THE 3700 EVENT-DISPATCH LOGIC
038200     05  EV-TIMESTAMP            PIC 9(14).
038300     05  FILLER                  PIC X(07).
038400                                                                                
038500*
038600*    *********************************************************************
038700*    REJECTED-TRANSACTION AUDIT REPORT - REWRITTEN IN FULL AT
038800*    VRS 1.8 WITH THE RUN-TOTALS TRAILER (OSR-TOTAL1/2/3 BELOW).
038900*    *********************************************************************
039000 FD  OSREL
039100     LABEL RECORD OMITTED.
039200 01  REG-OSREL.
039300     05  REL-LINHA               PIC X(99).
039400     05  FILLER                  PIC X(01).
039500                                                                                
039600 WORKING-STORAGE SECTION.
039700                                                                                
039800*
039900*    *********************************************************************
040000*    WORKING STORAGE.  WS-SUB AND WS-SUB2 ARE THE GENERAL-PURPOSE
040100*    LINE SUBSCRIPTS - WS-SUB FOR THE OUTER SERVICE/RESOURCE LOOP,
040200*    WS-SUB2 FOR A NESTED LOOP (8020) OR A SECOND TABLE (3415).
040300*    *********************************************************************
040400 77  WS-SUB                      PIC 9(02) COMP.
040500 77  WS-SUB2                     PIC 9(02) COMP.
040600 77  WS-LINE-OK                  PIC X(01) VALUE 'S'.
040700                                                                                
040800*    ONE FILE-STATUS FIELD PER FD, CHECKED AFTER EVERY OPEN/READ.
040900 01  WS-STATUS-FLAGS.
041000*    STATISTICS ACCUMULATOR FIELD - SEE 9100-IMPRIME-TOTAIS
041100     05  STAT-MAST-IN            PIC X(02) VALUE SPACES.
041200*    STATISTICS ACCUMULATOR FIELD - SEE 9100-IMPRIME-TOTAIS
041300     05  STAT-TRAN               PIC X(02) VALUE SPACES.
041400*    STATISTICS ACCUMULATOR FIELD - SEE 9100-IMPRIME-TOTAIS
041500     05  STAT-MAST-OUT           PIC X(02) VALUE SPACES.
041600*    STATISTICS ACCUMULATOR FIELD - SEE 9100-IMPRIME-TOTAIS
041700     05  STAT-EVENT              PIC X(02) VALUE SPACES.
041800*    STATISTICS ACCUMULATOR FIELD - SEE 9100-IMPRIME-TOTAIS
041900     05  STAT-REL                PIC X(02) VALUE SPACES.
042000     05  FILLER                  PIC X(02) VALUE SPACES.
042100                                                                                
042200*    RUN SWITCHES.  WS-MAIOR-ORDER-ID TRACKS THE HIGHEST ORDER-ID
042300*    SEEN ON LOAD SO 3100-TRATA-CRIACAO CAN HAND OUT THE NEXT ONE;
042400*    THE OTHER THREE 88-LEVELS ARE SET/TESTED BY A SINGLE PARAGRAPH
042500*    EACH SO THE CALLER NEVER HAS TO KNOW HOW THE FLAG IS SPELLED.
042600 01  WS-CONTROLE.
042700     05  WS-FIM-TRANSACOES       PIC X(01) VALUE 'N'.
042800         88  FIM-DE-TRANSACOES        VALUE 'Y'.
042900     05  WS-MAIOR-ORDER-ID       PIC 9(09) COMP VALUE 0.
043000*    EXTENDED/ACCUMULATED TOTAL AMOUNT
043100     05  WS-OS-TOTAL-REGS        PIC 9(04) COMP VALUE 0.
043200     05  WS-ORDEM-ACHADA         PIC X(01) VALUE 'N'.
043300         88  ORDEM-ACHADA             VALUE 'S'.
043400     05  WS-TRANSICAO-OK         PIC X(01) VALUE 'N'.
043500         88  TRANSICAO-PERMITIDA      VALUE 'S'.
043600     05  WS-STATUS-VALIDO        PIC X(01) VALUE 'N'.
043700         88  STATUS-E-VALIDO          VALUE 'S'.
043800     05  FILLER                  PIC X(01) VALUE SPACES.
043900                                                                                
044000*    RUN COUNTERS, PRINTED BY 9100-IMPRIME-TOTAIS AT END OF RUN.
044100*    WS-CONT-APLICADAS IS BUMPED ALONGSIDE THE SPECIFIC COUNTER FOR
044200*    EVERY TRANSACTION THAT SUCCEEDS, REGARDLESS OF CODE, SO THE
044300*    TOTALS TRAILER CAN SHOW READ/APPLIED/REJECTED IN ONE GLANCE.
044400 01  WS-CONTADORES.
044500*    RUN COUNTER, COMP FOR SPEED - SEE 9100-IMPRIME-TOTAIS
044600     05  WS-CONT-LIDAS           PIC 9(07) COMP VALUE 0.
044700*    RUN COUNTER, COMP FOR SPEED - SEE 9100-IMPRIME-TOTAIS
044800     05  WS-CONT-CRIADAS         PIC 9(07) COMP VALUE 0.
044900*    RUN COUNTER, COMP FOR SPEED - SEE 9100-IMPRIME-TOTAIS
045000     05  WS-CONT-ALTERADAS       PIC 9(07) COMP VALUE 0.
045100*    RUN COUNTER, COMP FOR SPEED - SEE 9100-IMPRIME-TOTAIS
045200     05  WS-CONT-TRANSICOES      PIC 9(07) COMP VALUE 0.
045300*    RUN COUNTER, COMP FOR SPEED - SEE 9100-IMPRIME-TOTAIS
045400     05  WS-CONT-APROVACOES      PIC 9(07) COMP VALUE 0.
045500*    RUN COUNTER, COMP FOR SPEED - SEE 9100-IMPRIME-TOTAIS
045600     05  WS-CONT-CANCELAMENTOS   PIC 9(07) COMP VALUE 0.
045700*    RUN COUNTER, COMP FOR SPEED - SEE 9100-IMPRIME-TOTAIS
045800     05  WS-CONT-EVENTOS         PIC 9(07) COMP VALUE 0.
045900*    RUN COUNTER, COMP FOR SPEED - SEE 9100-IMPRIME-TOTAIS
046000     05  WS-CONT-REJEITADAS      PIC 9(07) COMP VALUE 0.
046100*    RUN COUNTER, COMP FOR SPEED - SEE 9100-IMPRIME-TOTAIS
046200     05  WS-CONT-APLICADAS       PIC 9(07) COMP VALUE 0.
046300     05  FILLER                  PIC X(02) VALUE SPACES.
046400                                                                                
046500*    IN-MEMORY MASTER TABLE - LOADED AT START OF RUN, REWRITTEN
046600*    TO OSMAST-OUT AT END OF RUN.  KEPT IN ASCENDING ORDER-ID
046700*    ORDER AT ALL TIMES SINCE NEW ORDERS ALWAYS GET THE HIGHEST
046800*    ORDER-ID AND ARE APPENDED AT THE TABLE END.
046900 01  WS-TABELA-OS.
047000     05  WS-OS-ENTRY OCCURS 1 TO 1000 TIMES
047100             DEPENDING ON WS-OS-TOTAL-REGS
047200             ASCENDING KEY IS WS-OS-ID
047300             INDEXED BY WS-OS-IDX.
047400*    IN-MEMORY MASTER TABLE ENTRY - ONE PER ORDER, SAME FIELDS
047500*    AS REG-OSMAST-IN/OUT BUT WITHOUT A RECORD-LENGTH CEILING,
047600*    SINCE STORAGE HERE IS JUST HOW MANY TABLE SLOTS ARE DEFINED.
047700         10  WS-OS-ID            PIC 9(09).
047800*    CUSTOMER ACCOUNT NUMBER TIED TO THIS ORDER
047900         10  WS-OS-CUSTOMER-ID   PIC 9(09).
048000*    CUSTOMER NAME AS GIVEN AT INTAKE
048100         10  WS-OS-CUSTOMER-NAME PIC X(30).
048200         10  WS-OS-VEHICLE-ID    PIC 9(09).
048300*    LICENSE PLATE OF VEHICLE UNDER SERVICE
048400         10  WS-OS-VEHICLE-PLATE PIC X(08).
048500*    VEHICLE MODEL
048600         10  WS-OS-VEHICLE-MODEL PIC X(20).
048700         10  WS-OS-VEHICLE-BRAND PIC X(15).
048800         10  WS-OS-ORDER-DESC    PIC X(40).
048900         10  WS-OS-ORDER-STATUS  PIC X(02).
049000*    EXTENDED/ACCUMULATED TOTAL AMOUNT
049100         10  WS-OS-TOTAL-PRICE   PIC S9(8)V99.
049200*    MILESTONE TIMESTAMPS - SEE 3420-APLICA-TIMESTAMPS FOR WHEN
049300*    EACH ONE IS SET.
049400         10  WS-OS-CREATED-TS    PIC 9(14).
049500         10  WS-OS-UPDATED-TS    PIC 9(14).
049600         10  WS-OS-APPROVED-TS   PIC 9(14).
049700         10  WS-OS-FINISHED-TS   PIC 9(14).
049800         10  WS-OS-DELIVERED-TS  PIC 9(14).
049900*    SERVICE LINES - LOADED BY 0320, REPLACED WHOLESALE BY 3120
050000*    ON CR/UP, PRICED BY 3210, COPIED BACK OUT BY 8020.
050100         10  WS-OS-SVC-COUNT     PIC 9(02).
050200         10  WS-OS-SVC-LINE OCCURS 10 TIMES.
050300             15  WS-SVC-ID       PIC 9(09).
050400             15  WS-SVC-NAME     PIC X(20).
050500             15  WS-SVC-DESC     PIC X(30).
050600             15  WS-SVC-QTY      PIC 9(03).
050700             15  WS-SVC-PRICE    PIC S9(8)V99.
050800             15  WS-SVC-TOTAL    PIC S9(8)V99.
050900             15  FILLER          PIC X(05).
051000*    RESOURCE LINES - SAME LIFE CYCLE AS THE SERVICE LINES ABOVE.
051100         10  WS-OS-RES-COUNT     PIC 9(02).
051200         10  WS-OS-RES-LINE OCCURS 10 TIMES.
051300             15  WS-RES-ID       PIC 9(09).
051400             15  WS-RES-NAME     PIC X(20).
051500             15  WS-RES-DESC     PIC X(30).
051600             15  WS-RES-TYPE     PIC X(10).
051700             15  WS-RES-QTY      PIC 9(03).
051800             15  WS-RES-PRICE    PIC S9(8)V99.
051900             15  WS-RES-TOTAL    PIC S9(8)V99.
052000         10  FILLER              PIC X(05).
052100                                                                                
052200*    VALID STATUS-TRANSITION TABLE (FROM / TO PAIRS).  ANY PAIR
052300*    NOT LISTED HERE IS REJECTED BY 3410-VALIDA-TRANSICAO.
052400 01  WS-TRANSICOES-VALIDAS.
052500*    RC (RECEIVED) TO DG (DIAGNOSED) - SERVICE WRITER HAS
052600*    LOOKED THE VEHICLE OVER AND KNOWS WHAT IT NEEDS.
052700     05  FILLER                  PIC X(04) VALUE 'RCDG'.
052800*    RC TO CA (CANCELLED) - CUSTOMER WALKS AWAY BEFORE ANY
052900*    DIAGNOSTIC WORK IS DONE.
053000     05  FILLER                  PIC X(04) VALUE 'RCCA'.
053100*    DG TO WA (WAITING APPROVAL) - QUOTE HAS BEEN PRESENTED TO
053200*    THE CUSTOMER AND IS AWAITING A YES/NO.
053300     05  FILLER                  PIC X(04) VALUE 'DGWA'.
053400*    DG TO CA - CUSTOMER DECLINES BEFORE A QUOTE IS EVEN
053500*    PRESENTED.
053600     05  FILLER                  PIC X(04) VALUE 'DGCA'.
053700*    WA TO EX (IN EXECUTION) - CUSTOMER APPROVED THE QUOTE,
053800*    WORK BEGINS.
053900     05  FILLER                  PIC X(04) VALUE 'WAEX'.
054000*    WA TO DG - CUSTOMER REJECTED THE QUOTE, BACK TO THE
054100*    SERVICE WRITER FOR A REVISED DIAGNOSIS/QUOTE.
054200     05  FILLER                  PIC X(04) VALUE 'WADG'.
054300*    WA TO CA - CUSTOMER CANCELS WHILE A QUOTE IS PENDING.
054400     05  FILLER                  PIC X(04) VALUE 'WACA'.
054500*    EX TO FI (FINISHED) - SHOP FLOOR HAS COMPLETED THE WORK.
054600     05  FILLER                  PIC X(04) VALUE 'EXFI'.
054700*    FI TO DL (DELIVERED) - VEHICLE HAS LEFT THE LOT.  THIS
054800*    IS THE LAST STATUS AN ORDER NORMALLY REACHES.
054900     05  FILLER                  PIC X(04) VALUE 'FIDL'.
055000*    WS-TRANSICOES IS AN ALIAS VIEW OVER WS-TRANSICOES-VALIDAS
055100*    ABOVE; IT SHARES THAT RECORD'S STORAGE BYTE FOR BYTE, SO
055200*    THE FILLER PAIRS ALREADY DECLARED THERE COVER THIS VIEW TOO.
055300 01  WS-TRANSICOES REDEFINES WS-TRANSICOES-VALIDAS.
055400     05  WS-TRANSICAO OCCURS 9 TIMES.
055500         10  WS-TRANS-DE         PIC X(02).
055600         10  WS-TRANS-PARA       PIC X(02).
055700                                                                                
055800*    TABLE OF THE SEVEN KNOWN STATUS CODES, USED TO VALIDATE A
055900*    REQUESTED STATUS ON AN ST TRANSACTION.
056000 01  WS-CODIGOS-VALIDOS.
056100*    RC - RECEIVED.  INITIAL STATUS ASSIGNED BY 3100 ON CR.
056200     05  FILLER                  PIC X(02) VALUE 'RC'.
056300*    DG - DIAGNOSED.
056400     05  FILLER                  PIC X(02) VALUE 'DG'.
056500*    WA - WAITING ON CUSTOMER APPROVAL OF THE QUOTE.
056600     05  FILLER                  PIC X(02) VALUE 'WA'.
056700*    EX - IN EXECUTION ON THE SHOP FLOOR.
056800     05  FILLER                  PIC X(02) VALUE 'EX'.
056900*    FI - WORK FINISHED, AWAITING PICKUP.
057000     05  FILLER                  PIC X(02) VALUE 'FI'.
057100*    DL - DELIVERED TO THE CUSTOMER.  TERMINAL STATUS.
057200     05  FILLER                  PIC X(02) VALUE 'DL'.
057300*    CA - CANCELLED.  TERMINAL STATUS, REACHABLE FROM RC, DG
057400*    OR WA.
057500     05  FILLER                  PIC X(02) VALUE 'CA'.
057600*    WS-CODIGOS IS AN ALIAS VIEW OVER WS-CODIGOS-VALIDOS ABOVE;
057700*    SAME NOTE AS WS-TRANSICOES - NO SEPARATE FILLER NEEDED.
057800 01  WS-CODIGOS REDEFINES WS-CODIGOS-VALIDOS.
057900     05  WS-CODIGO OCCURS 7 TIMES PIC X(02).
058000                                                                                
058100*    THE TWO FIELDS A CALLER OF 3460-TRANSITA-E-GRAVA MUST SET
058200*    FIRST - THE STATUS TO MOVE TO AND THE EVENT TO FIRE ON SUCCESS.
058300 01  WS-TRANSITA-PARAMS.
058400     05  WS-NOVO-STATUS          PIC X(02).
058500     05  WS-TIPO-EVENTO          PIC X(22).
058600     05  FILLER                  PIC X(05).
058700                                                                          
058800*    THE THREE FIELDS EVERY CALLER OF 3900-GRAVA-REJEICAO MUST
058900*    SET FIRST - TRANSACTION CODE, ORDER-ID (ZERO IF NOT YET
059000*    KNOWN, AS ON A FAILED CR) AND THE REASON TEXT FOR THE AUDIT.
059100 01  WS-AUDITORIA.
059200     05  WS-AUD-CODE             PIC X(02).
059300     05  WS-AUD-ORDER-ID         PIC 9(09).
059400     05  WS-AUD-MOTIVO           PIC X(30).
059500     05  FILLER                  PIC X(09).
059600                                                                          
059700*    RUN-LIFE SEQUENTIAL TICKET NUMBER, ONE PER REJECTED LINE -
059800*    LETS THE AUDIT DEPT REFERENCE A SPECIFIC LINE ON THIS REPORT
059900*    WITHOUT HAVING TO QUOTE THE ORDER-ID, WHICH MAY BE ZERO.
060000 77  WS-TICKET                   PIC 9(04) COMP VALUE 0.
060100                                                                                
060200*
060300*    *********************************************************************
060400*    PRINT LINES FOR THE REJECTED-TRANSACTION AUDIT REPORT.  EACH
060500*    IS A FULL 01-LEVEL SO A SINGLE WRITE...FROM MOVES THE WHOLE
060600*    LINE AT ONCE - THE SHOPS USUAL REPORT-LAYOUT HABIT.
060700*    *********************************************************************
060800 01  OSR-CABE1.
060900     05  FILLER                  PIC X(30) VALUE
061000         'AUTO CENTER SANTA RITA LTDA'.
061100     05  FILLER                  PIC X(40) VALUE
061200         'SERVICE ORDER TRANSACTION RUN - AUDIT'.
061300     05  FILLER                  PIC X(30) VALUE SPACES.
061400                                                                                
061500*    COLUMN HEADINGS - TICKET COLUMN ADDED AT VRS 2.1.
061600 01  OSR-CABE2.
061700     05  FILLER                  PIC X(06) VALUE 'CODE'.
061800     05  FILLER                  PIC X(12) VALUE 'ORDER-ID'.
061900     05  FILLER                  PIC X(32) VALUE 'REASON FOR REJECTION'.
062000     05  FILLER                  PIC X(10) VALUE 'TICKET'.
062100     05  FILLER                  PIC X(40) VALUE SPACES.
062200                                                                          
062300*    ONE LINE PER REJECTED TRANSACTION.  DET1-TICKET CARRIES
062400*    WS-TICKET AT THE TIME 3900-GRAVA-REJEICAO WROTE THE LINE.
062500 01  OSR-DETAIL1.
062600     05  DET1-CODE               PIC X(02).
062700     05  FILLER                  PIC X(04) VALUE SPACES.
062800     05  DET1-ORDER-ID           PIC ZZZZZZZZ9.
062900     05  FILLER                  PIC X(03) VALUE SPACES.
063000     05  DET1-MOTIVO             PIC X(30).
063100     05  FILLER                  PIC X(02) VALUE SPACES.
063200     05  DET1-TICKET             PIC ZZZ9.
063300     05  FILLER                  PIC X(46) VALUE SPACES.
063400                                                                                
063500*    RUN-TOTALS TRAILER - THREE LINES PRINTED ONCE, AT END OF RUN,
063600*    BY 9100-IMPRIME-TOTAIS.
063700 01  OSR-TOTAL1.
063800     05  FILLER                  PIC X(28) VALUE
063900         'TRANSACTIONS READ .........'.
064000     05  TOT1-LIDAS              PIC ZZZ,ZZ9.
064100     05  FILLER                  PIC X(65) VALUE SPACES.
064200                                                                                
064300 01  OSR-TOTAL2.
064400     05  FILLER                  PIC X(28) VALUE
064500         'TRANSACTIONS APPLIED .......'.
064600     05  TOT2-APLICADAS          PIC ZZZ,ZZ9.
064700     05  FILLER                  PIC X(65) VALUE SPACES.
064800                                                                                
064900 01  OSR-TOTAL3.
065000     05  FILLER                  PIC X(28) VALUE
065100         'TRANSACTIONS REJECTED ......'.
065200     05  TOT3-REJEITADAS         PIC ZZZ,ZZ9.
065300     05  FILLER                  PIC X(65) VALUE SPACES.
065400                                                                                
065500 PROCEDURE DIVISION.
065600                                                                                
065700*
065800**********************************************************************
065900*    MAINLINE.  OPEN, LOAD THE MASTER INTO MEMORY, WORK THE
066000*    TRANSACTION FILE TO END OF FILE, REWRITE THE MASTER, CLOSE.
066100**********************************************************************
066200 0100-INICIO.
066300*    INVOKE 0200-ABRE-ARQUIVOS. FOR THIS STEP
066400     PERFORM 0200-ABRE-ARQUIVOS.
066500*    INVOKE 0300-CARREGA-MESTRE-MEMORIA. FOR THIS STEP
066600     PERFORM 0300-CARREGA-MESTRE-MEMORIA.
066700*    INVOKE 1000-PROCESSA-TRANSACOES FOR THIS STEP
066800     PERFORM 1000-PROCESSA-TRANSACOES
066900         UNTIL FIM-DE-TRANSACOES.
067000*    INVOKE 8000-GRAVA-MESTRE-ATUALIZADO. FOR THIS STEP
067100     PERFORM 8000-GRAVA-MESTRE-ATUALIZADO.
067200*    INVOKE 9000-ENCERRA. FOR THIS STEP
067300     PERFORM 9000-ENCERRA.
067400     STOP RUN.
067500                                                                                
067600*
067700**********************************************************************
067800*    OPENS ALL FIVE FILES AND ABORTS THE RUN IF EITHER INPUT FILE
067900*    IS MISSING - THERE IS NO POINT WRITING A PARTIAL OUTPUT MASTER.
068000*    ALSO PRINTS THE AUDIT REPORT'S TWO HEADING LINES.
068100**********************************************************************
068200 0200-ABRE-ARQUIVOS.
068300*    OPEN FILE FOR THIS RUN
068400     OPEN INPUT  OSMAST-IN
068500                 OSTRAN
068600          OUTPUT OSMAST-OUT
068700                 OSEVENT
068800                 OSREL.
068900*    CONDITION TEST GOVERNING THE LOGIC BELOW
069000     IF STAT-MAST-IN NOT = '00'
069100         DISPLAY 'OSTRANS-COB - OSMAST.DAT NOT FOUND - ABORTED'
069200         STOP RUN.
069300*    CONDITION TEST GOVERNING THE LOGIC BELOW
069400     IF STAT-TRAN NOT = '00'
069500         DISPLAY 'OSTRANS-COB - OSTRAN.DAT NOT FOUND - ABORTED'
069600         STOP RUN.
069700*    WRITE OUTPUT RECORD/REPORT LINE
069800     WRITE REG-OSREL FROM OSR-CABE1 AFTER ADVANCING C01.
069900*    WRITE OUTPUT RECORD/REPORT LINE
070000     WRITE REG-OSREL FROM OSR-CABE2 AFTER ADVANCING 2 LINES.
070100                                                                                
070200*
070300**********************************************************************
070400*    LOADS THE ENTIRE OS MASTER INTO WS-TABELA-OS BEFORE A SINGLE
070500*    TRANSACTION IS READ.  THE TABLE IS KEPT IN ASCENDING ORDER-ID
070600*    ORDER THE WHOLE RUN SINCE THE INPUT MASTER IS ALREADY SORTED
070700*    THAT WAY AND NEW ORDERS ARE ALWAYS APPENDED AT THE HIGH END.
070800**********************************************************************
070900 0300-CARREGA-MESTRE-MEMORIA.
071000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
071100     MOVE 0 TO WS-OS-TOTAL-REGS.
071200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
071300     MOVE 0 TO WS-MAIOR-ORDER-ID.
071400*    INVOKE 0310-LE-MESTRE-ENTRADA FOR THIS STEP
071500     PERFORM 0310-LE-MESTRE-ENTRADA THRU 0310-EXIT
071600         UNTIL STAT-MAST-IN = '10'.
071700                                                                                
071800*
071900**********************************************************************
072000*    READS ONE MASTER RECORD AND COPIES IT INTO THE NEXT FREE
072100*    TABLE SLOT, FIELD BY FIELD (NO GROUP MOVE - THE TABLE ENTRY
072200*    CARRIES A TRAILING FILLER THE DISK RECORD DOES NOT).
072300**********************************************************************
072400 0310-LE-MESTRE-ENTRADA.
072500*    READ NEXT RECORD FROM THIS FILE
072600     READ OSMAST-IN
072700         AT END
072800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
072900             MOVE '10' TO STAT-MAST-IN
073000*    BRANCH ON END-OF-FILE / ERROR CONDITION
073100             GO TO 0310-EXIT.
073200*    EVERY FIELD IS COPIED BY NAME RATHER THAN A GROUP MOVE -
073300*    THE DISK RECORD AND THE TABLE ENTRY ARE NOT THE SAME SHAPE
073400*    (THE TABLE ENTRY CARRIES A TRAILING FILLER THE DISK RECORD
073500*    DOES NOT, SEE WS-TABELA-OS ABOVE).
073600     ADD 1 TO WS-OS-TOTAL-REGS.
073700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
073800     MOVE OS-ORDER-ID        TO WS-OS-ID(WS-OS-TOTAL-REGS).
073900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
074000     MOVE OS-CUSTOMER-ID     TO WS-OS-CUSTOMER-ID(WS-OS-TOTAL-REGS).
074100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
074200     MOVE OS-CUSTOMER-NAME   TO WS-OS-CUSTOMER-NAME(WS-OS-TOTAL-REGS).
074300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
074400     MOVE OS-VEHICLE-ID      TO WS-OS-VEHICLE-ID(WS-OS-TOTAL-REGS).
074500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
074600     MOVE OS-VEHICLE-PLATE   TO WS-OS-VEHICLE-PLATE(WS-OS-TOTAL-REGS).
074700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
074800     MOVE OS-VEHICLE-MODEL   TO WS-OS-VEHICLE-MODEL(WS-OS-TOTAL-REGS).
074900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
075000     MOVE OS-VEHICLE-BRAND   TO WS-OS-VEHICLE-BRAND(WS-OS-TOTAL-REGS).
075100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
075200     MOVE OS-ORDER-DESC      TO WS-OS-ORDER-DESC(WS-OS-TOTAL-REGS).
075300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
075400     MOVE OS-ORDER-STATUS    TO WS-OS-ORDER-STATUS(WS-OS-TOTAL-REGS).
075500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
075600     MOVE OS-TOTAL-PRICE     TO WS-OS-TOTAL-PRICE(WS-OS-TOTAL-REGS).
075700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
075800     MOVE OS-CREATED-TS      TO WS-OS-CREATED-TS(WS-OS-TOTAL-REGS).
075900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
076000     MOVE OS-UPDATED-TS      TO WS-OS-UPDATED-TS(WS-OS-TOTAL-REGS).
076100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
076200     MOVE OS-APPROVED-TS     TO WS-OS-APPROVED-TS(WS-OS-TOTAL-REGS).
076300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
076400     MOVE OS-FINISHED-TS     TO WS-OS-FINISHED-TS(WS-OS-TOTAL-REGS).
076500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
076600     MOVE OS-DELIVERED-TS    TO WS-OS-DELIVERED-TS(WS-OS-TOTAL-REGS).
076700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
076800     MOVE OS-SVC-COUNT       TO WS-OS-SVC-COUNT(WS-OS-TOTAL-REGS).
076900*    INVOKE 0320-COPIA-SVC-ENTRADA FOR THIS STEP
077000     PERFORM 0320-COPIA-SVC-ENTRADA
077100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
077200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
077300     MOVE OS-RES-COUNT       TO WS-OS-RES-COUNT(WS-OS-TOTAL-REGS).
077400*    INVOKE 0330-COPIA-RES-ENTRADA FOR THIS STEP
077500     PERFORM 0330-COPIA-RES-ENTRADA
077600         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
077700*    TRACK THE HIGHEST ORDER-ID SEEN SO 3100-TRATA-CRIACAO CAN
077800*    HAND OUT THE NEXT ONE WITHOUT A SEPARATE PASS OVER THE TABLE.
077900     IF OS-ORDER-ID > WS-MAIOR-ORDER-ID
078000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
078100         MOVE OS-ORDER-ID TO WS-MAIOR-ORDER-ID.
078200 0310-EXIT.
078300     EXIT.
078400                                                                                
078500*****************************************************************
078600*    LINE-LEVEL COPY OF ONE SERVICE/RESOURCE SLOT FROM THE INPUT
078700*    MASTER RECORD INTO THE IN-MEMORY TABLE ENTRY BEING LOADED.
078800*****************************************************************
078900*
079000*    *********************************************************************
079100*    LINE-LEVEL COPY OF ONE SERVICE/RESOURCE SLOT FROM THE INPUT
079200*    MASTER RECORD INTO THE IN-MEMORY TABLE ENTRY BEING LOADED.
079300*    CALLED ONCE PER SLOT (1 TO 10) BY 0310 ABOVE.
079400*    *********************************************************************
079500 0320-COPIA-SVC-ENTRADA.
079600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
079700     MOVE OS-SVC-ID(WS-SUB)
079800         TO WS-SVC-ID(WS-OS-TOTAL-REGS, WS-SUB).
079900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
080000     MOVE OS-SVC-NAME(WS-SUB)
080100         TO WS-SVC-NAME(WS-OS-TOTAL-REGS, WS-SUB).
080200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
080300     MOVE OS-SVC-DESC(WS-SUB)
080400         TO WS-SVC-DESC(WS-OS-TOTAL-REGS, WS-SUB).
080500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
080600     MOVE OS-SVC-QTY(WS-SUB)
080700         TO WS-SVC-QTY(WS-OS-TOTAL-REGS, WS-SUB).
080800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
080900     MOVE OS-SVC-PRICE(WS-SUB)
081000         TO WS-SVC-PRICE(WS-OS-TOTAL-REGS, WS-SUB).
081100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
081200     MOVE OS-SVC-TOTAL(WS-SUB)
081300         TO WS-SVC-TOTAL(WS-OS-TOTAL-REGS, WS-SUB).
081400                                                                                
081500 0330-COPIA-RES-ENTRADA.
081600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
081700     MOVE OS-RES-ID(WS-SUB)
081800         TO WS-RES-ID(WS-OS-TOTAL-REGS, WS-SUB).
081900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
082000     MOVE OS-RES-NAME(WS-SUB)
082100         TO WS-RES-NAME(WS-OS-TOTAL-REGS, WS-SUB).
082200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
082300     MOVE OS-RES-DESC(WS-SUB)
082400         TO WS-RES-DESC(WS-OS-TOTAL-REGS, WS-SUB).
082500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
082600     MOVE OS-RES-TYPE(WS-SUB)
082700         TO WS-RES-TYPE(WS-OS-TOTAL-REGS, WS-SUB).
082800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
082900     MOVE OS-RES-QTY(WS-SUB)
083000         TO WS-RES-QTY(WS-OS-TOTAL-REGS, WS-SUB).
083100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
083200     MOVE OS-RES-PRICE(WS-SUB)
083300         TO WS-RES-PRICE(WS-OS-TOTAL-REGS, WS-SUB).
083400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
083500     MOVE OS-RES-TOTAL(WS-SUB)
083600         TO WS-RES-TOTAL(WS-OS-TOTAL-REGS, WS-SUB).
083700                                                                                
083800*
083900**********************************************************************
084000*    READS ONE TRANSACTION AND HANDS IT TO THE DISPATCHER.  DRIVEN
084100*    FROM 0100-INICIO UNTIL THE TRANSACTION FILE IS EXHAUSTED.
084200**********************************************************************
084300 1000-PROCESSA-TRANSACOES.
084400*    READ NEXT RECORD FROM THIS FILE
084500     READ OSTRAN
084600         AT END
084700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
084800             MOVE 'Y' TO WS-FIM-TRANSACOES
084900*    BRANCH ON END-OF-FILE / ERROR CONDITION
085000             GO TO 1000-EXIT.
085100*    ACCUMULATE COUNTER/TOTAL
085200     ADD 1 TO WS-CONT-LIDAS.
085300*    INVOKE 2000-DESPACHA-TRANSACAO FOR THIS STEP
085400     PERFORM 2000-DESPACHA-TRANSACAO THRU 2000-EXIT.
085500 1000-EXIT.
085600     EXIT.
085700                                                                                
085800*
085900**********************************************************************
086000*    ROUTES ONE TRANSACTION BY TR-CODE TO ITS HANDLER PARAGRAPH.
086100*    AN UNRECOGNISED CODE FALLS THROUGH TO 3950 AND IS COUNTED AS
086200*    REJECTED RATHER THAN ABENDING THE RUN.
086300**********************************************************************
086400 2000-DESPACHA-TRANSACAO.
086500*    CONDITION TEST GOVERNING THE LOGIC BELOW
086600     IF TR-CODE = 'CR'
086700*    INVOKE 3100-TRATA-CRIACAO FOR THIS STEP
086800         PERFORM 3100-TRATA-CRIACAO THRU 3100-EXIT
086900*    BRANCH ON END-OF-FILE / ERROR CONDITION
087000         GO TO 2000-EXIT.
087100*    CONDITION TEST GOVERNING THE LOGIC BELOW
087200     IF TR-CODE = 'UP'
087300*    INVOKE 3300-TRATA-ALTERACAO FOR THIS STEP
087400         PERFORM 3300-TRATA-ALTERACAO THRU 3300-EXIT
087500*    BRANCH ON END-OF-FILE / ERROR CONDITION
087600         GO TO 2000-EXIT.
087700*    CONDITION TEST GOVERNING THE LOGIC BELOW
087800     IF TR-CODE = 'ST'
087900*    INVOKE 3400-TRATA-TRANSICAO FOR THIS STEP
088000         PERFORM 3400-TRATA-TRANSICAO THRU 3400-EXIT
088100*    BRANCH ON END-OF-FILE / ERROR CONDITION
088200         GO TO 2000-EXIT.
088300*    CONDITION TEST GOVERNING THE LOGIC BELOW
088400     IF TR-CODE = 'AP'
088500*    INVOKE 3500-TRATA-APROVACAO FOR THIS STEP
088600         PERFORM 3500-TRATA-APROVACAO THRU 3500-EXIT
088700*    BRANCH ON END-OF-FILE / ERROR CONDITION
088800         GO TO 2000-EXIT.
088900*    CONDITION TEST GOVERNING THE LOGIC BELOW
089000     IF TR-CODE = 'CN'
089100*    INVOKE 3600-TRATA-CANCELAMENTO FOR THIS STEP
089200         PERFORM 3600-TRATA-CANCELAMENTO THRU 3600-EXIT
089300*    BRANCH ON END-OF-FILE / ERROR CONDITION
089400         GO TO 2000-EXIT.
089500*    CONDITION TEST GOVERNING THE LOGIC BELOW
089600     IF TR-CODE = 'EV'
089700*    INVOKE 3700-TRATA-EVENTO-ENTRADA FOR THIS STEP
089800         PERFORM 3700-TRATA-EVENTO-ENTRADA THRU 3700-EXIT
089900*    BRANCH ON END-OF-FILE / ERROR CONDITION
090000         GO TO 2000-EXIT.
090100*    INVOKE 3950-REJEITA-CODIGO-INVALIDO FOR THIS STEP
090200     PERFORM 3950-REJEITA-CODIGO-INVALIDO THRU 3950-EXIT.
090300 2000-EXIT.
090400     EXIT.
090500                                                                                
090600*****************************************************************
090700*    CR - ORDER CREATION.  VALIDATE, PRICE, ASSIGN THE NEXT
090800*    ORDER-ID AND APPEND TO THE END OF THE TABLE.
090900*****************************************************************
091000 3100-TRATA-CRIACAO.
091100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
091200     MOVE 'S' TO WS-LINE-OK.
091300*    AN ORDER CANNOT EXIST WITHOUT KNOWING WHO IT IS FOR AND
091400*    WHAT VEHICLE IT COVERS - REJECT BEFORE TOUCHING THE TABLE.
091500     IF TR-CUSTOMER-ID = 0 OR TR-VEHICLE-ID = 0
091600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
091700         MOVE 'CR' TO WS-AUD-CODE
091800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
091900         MOVE 0 TO WS-AUD-ORDER-ID
092000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
092100         MOVE 'MISSING CUSTOMER-ID OR VEHICLE-ID' TO WS-AUD-MOTIVO
092200*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
092300         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
092400*    BRANCH ON END-OF-FILE / ERROR CONDITION
092500         GO TO 3100-EXIT.
092600*    LINE VALIDATION HAPPENS BEFORE THE TABLE ENTRY IS BUILT SO
092700*    A BAD LINE NEVER CONSUMES THE NEXT ORDER-ID.
092800     PERFORM 3160-VALIDA-SERVICOS THRU 3160-EXIT.
092900*    CONDITION TEST GOVERNING THE LOGIC BELOW
093000     IF WS-LINE-OK NOT = 'S'
093100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
093200         MOVE 'CR' TO WS-AUD-CODE
093300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
093400         MOVE 0 TO WS-AUD-ORDER-ID
093500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
093600         MOVE 'INVALID SERVICE LINE' TO WS-AUD-MOTIVO
093700*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
093800         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
093900*    BRANCH ON END-OF-FILE / ERROR CONDITION
094000         GO TO 3100-EXIT.
094100*    INVOKE 3170-VALIDA-RECURSOS FOR THIS STEP
094200     PERFORM 3170-VALIDA-RECURSOS THRU 3170-EXIT.
094300*    CONDITION TEST GOVERNING THE LOGIC BELOW
094400     IF WS-LINE-OK NOT = 'S'
094500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
094600         MOVE 'CR' TO WS-AUD-CODE
094700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
094800         MOVE 0 TO WS-AUD-ORDER-ID
094900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
095000         MOVE 'INVALID RESOURCE LINE' TO WS-AUD-MOTIVO
095100*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
095200         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
095300*    BRANCH ON END-OF-FILE / ERROR CONDITION
095400         GO TO 3100-EXIT.
095500*    VALIDATION PASSED - ASSIGN THE NEW ORDER THE NEXT ORDER-ID
095600*    AND APPEND IT TO THE TABLE (THE TABLE IS ALREADY SORTED,
095700*    AND A BRAND NEW ORDER-ID IS ALWAYS THE HIGHEST ONE SO FAR).
095800     ADD 1 TO WS-MAIOR-ORDER-ID.
095900*    ACCUMULATE COUNTER/TOTAL
096000     ADD 1 TO WS-OS-TOTAL-REGS.
096100     SET WS-OS-IDX TO WS-OS-TOTAL-REGS.
096200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
096300     MOVE WS-MAIOR-ORDER-ID  TO WS-OS-ID(WS-OS-IDX).
096400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
096500     MOVE TR-CUSTOMER-ID     TO WS-OS-CUSTOMER-ID(WS-OS-IDX).
096600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
096700     MOVE TR-CUSTOMER-NAME   TO WS-OS-CUSTOMER-NAME(WS-OS-IDX).
096800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
096900     MOVE TR-VEHICLE-ID      TO WS-OS-VEHICLE-ID(WS-OS-IDX).
097000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
097100     MOVE TR-VEHICLE-PLATE   TO WS-OS-VEHICLE-PLATE(WS-OS-IDX).
097200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
097300     MOVE TR-VEHICLE-MODEL   TO WS-OS-VEHICLE-MODEL(WS-OS-IDX).
097400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
097500     MOVE TR-VEHICLE-BRAND   TO WS-OS-VEHICLE-BRAND(WS-OS-IDX).
097600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
097700     MOVE TR-ORDER-DESC      TO WS-OS-ORDER-DESC(WS-OS-IDX).
097800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
097900     MOVE 'RC'               TO WS-OS-ORDER-STATUS(WS-OS-IDX).
098000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
098100     MOVE TR-TIMESTAMP       TO WS-OS-CREATED-TS(WS-OS-IDX).
098200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
098300     MOVE TR-TIMESTAMP       TO WS-OS-UPDATED-TS(WS-OS-IDX).
098400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
098500     MOVE 0                  TO WS-OS-APPROVED-TS(WS-OS-IDX).
098600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
098700     MOVE 0                  TO WS-OS-FINISHED-TS(WS-OS-IDX).
098800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
098900     MOVE 0                  TO WS-OS-DELIVERED-TS(WS-OS-IDX).
099000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
099100     MOVE TR-SVC-COUNT       TO WS-OS-SVC-COUNT(WS-OS-IDX).
099200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
099300     MOVE TR-RES-COUNT       TO WS-OS-RES-COUNT(WS-OS-IDX).
099400*    INVOKE 3120-COPIA-SVC-LINHA FOR THIS STEP
099500     PERFORM 3120-COPIA-SVC-LINHA
099600         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
099700*    INVOKE 3130-COPIA-RES-LINHA FOR THIS STEP
099800     PERFORM 3130-COPIA-RES-LINHA
099900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
100000*    PRICE THE NEW ORDER BEFORE COUNTING IT AS CREATED.
100100     PERFORM 3200-PRECIFICA-ITENS THRU 3200-EXIT.
100200*    ACCUMULATE COUNTER/TOTAL
100300     ADD 1 TO WS-CONT-CRIADAS.
100400*    ACCUMULATE COUNTER/TOTAL
100500     ADD 1 TO WS-CONT-APLICADAS.
100600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
100700     MOVE 'ORDER_CREATED' TO WS-TIPO-EVENTO.
100800*    INVOKE 3800-GRAVA-EVENTO FOR THIS STEP
100900     PERFORM 3800-GRAVA-EVENTO THRU 3800-EXIT.
101000 3100-EXIT.
101100     EXIT.
101200                                                                                
101300*****************************************************************
101400*    LINE-LEVEL COPY OF ONE SERVICE/RESOURCE SLOT FROM THE
101500*    TRANSACTION RECORD INTO THE TABLE ENTRY AT WS-OS-IDX.  SHARED
101600*    BY BOTH CR (3100) AND UP (3300) SINCE BOTH REPLACE THE LINES
101700*    WHOLESALE.
101800*****************************************************************
101900*
102000 3120-COPIA-SVC-LINHA.
102100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
102200     MOVE TR-SVC-ID(WS-SUB)    TO WS-SVC-ID(WS-OS-IDX, WS-SUB).
102300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
102400     MOVE TR-SVC-NAME(WS-SUB)  TO WS-SVC-NAME(WS-OS-IDX, WS-SUB).
102500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
102600     MOVE TR-SVC-DESC(WS-SUB)  TO WS-SVC-DESC(WS-OS-IDX, WS-SUB).
102700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
102800     MOVE TR-SVC-QTY(WS-SUB)   TO WS-SVC-QTY(WS-OS-IDX, WS-SUB).
102900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
103000     MOVE TR-SVC-PRICE(WS-SUB) TO WS-SVC-PRICE(WS-OS-IDX, WS-SUB).
103100                                                                                
103200 3130-COPIA-RES-LINHA.
103300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
103400     MOVE TR-RES-ID(WS-SUB)    TO WS-RES-ID(WS-OS-IDX, WS-SUB).
103500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
103600     MOVE TR-RES-NAME(WS-SUB)  TO WS-RES-NAME(WS-OS-IDX, WS-SUB).
103700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
103800     MOVE TR-RES-DESC(WS-SUB)  TO WS-RES-DESC(WS-OS-IDX, WS-SUB).
103900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
104000     MOVE TR-RES-TYPE(WS-SUB)  TO WS-RES-TYPE(WS-OS-IDX, WS-SUB).
104100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
104200     MOVE TR-RES-QTY(WS-SUB)   TO WS-RES-QTY(WS-OS-IDX, WS-SUB).
104300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
104400     MOVE TR-RES-PRICE(WS-SUB) TO WS-RES-PRICE(WS-OS-IDX, WS-SUB).
104500                                                                                
104600*****************************************************************
104700*    LINE-LEVEL VALIDATION - A SERVICE LINE NEEDS A NON-ZERO ID
104800*    AND A QUANTITY GREATER THAN ZERO; SAME RULE FOR RESOURCES.
104900*    ONLY THE LINES WITHIN THE DECLARED COUNT ARE CHECKED.
105000*****************************************************************
105100*
105200**********************************************************************
105300*    LINE-LEVEL VALIDATION - A SERVICE LINE NEEDS A NON-ZERO ID
105400*    AND A QUANTITY GREATER THAN ZERO; SAME RULE FOR RESOURCES
105500*    BELOW AT 3170.  ONLY THE LINES WITHIN THE DECLARED COUNT ARE
105600*    CHECKED - SLOTS PAST THE COUNT ARE IGNORED REGARDLESS OF
105700*    WHAT GARBAGE THEY HOLD.
105800**********************************************************************
105900 3160-VALIDA-SERVICOS.
106000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
106100     MOVE 'S' TO WS-LINE-OK.
106200*    CONDITION TEST GOVERNING THE LOGIC BELOW
106300     IF TR-SVC-COUNT > 0
106400*    INVOKE 3165-CONFERE-LINHA-SVC FOR THIS STEP
106500         PERFORM 3165-CONFERE-LINHA-SVC
106600             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > TR-SVC-COUNT.
106700 3160-EXIT.
106800     EXIT.
106900                                                                                
107000 3165-CONFERE-LINHA-SVC.
107100*    A LINE WITH NO SERVICE-ID OR A ZERO QUANTITY IS MEANINGLESS -
107200*    FAIL THE WHOLE TRANSACTION RATHER THAN SILENTLY DROP IT.
107300     IF TR-SVC-ID(WS-SUB) = 0 OR TR-SVC-QTY(WS-SUB) = 0
107400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
107500         MOVE 'N' TO WS-LINE-OK.
107600                                                                                
107700 3170-VALIDA-RECURSOS.
107800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
107900     MOVE 'S' TO WS-LINE-OK.
108000*    CONDITION TEST GOVERNING THE LOGIC BELOW
108100     IF TR-RES-COUNT > 0
108200*    INVOKE 3175-CONFERE-LINHA-RES FOR THIS STEP
108300         PERFORM 3175-CONFERE-LINHA-RES
108400             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > TR-RES-COUNT.
108500 3170-EXIT.
108600     EXIT.
108700                                                                                
108800 3175-CONFERE-LINHA-RES.
108900*    SAME RULE AS THE SERVICE LINE CHECK ABOVE.
109000     IF TR-RES-ID(WS-SUB) = 0 OR TR-RES-QTY(WS-SUB) = 0
109100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
109200         MOVE 'N' TO WS-LINE-OK.
109300                                                                                
109400*****************************************************************
109500*    PRICING - LINE TOTAL = PRICE TIMES QUANTITY, EXACT, NO
109600*    ROUNDING.  A MISSING PRICE IS TREATED AS ZERO.  ORDER TOTAL
109700*    IS THE SUM OF ALL SERVICE AND RESOURCE LINE TOTALS.
109800*****************************************************************
109900 3200-PRECIFICA-ITENS.
110000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
110100     MOVE 0 TO WS-OS-TOTAL-PRICE(WS-OS-IDX).
110200*    CONDITION TEST GOVERNING THE LOGIC BELOW
110300     IF WS-OS-SVC-COUNT(WS-OS-IDX) > 0
110400*    INVOKE 3210-PRECIFICA-SVC FOR THIS STEP
110500         PERFORM 3210-PRECIFICA-SVC
110600             VARYING WS-SUB FROM 1 BY 1
110700             UNTIL WS-SUB > WS-OS-SVC-COUNT(WS-OS-IDX).
110800*    CONDITION TEST GOVERNING THE LOGIC BELOW
110900     IF WS-OS-RES-COUNT(WS-OS-IDX) > 0
111000*    INVOKE 3220-PRECIFICA-RES FOR THIS STEP
111100         PERFORM 3220-PRECIFICA-RES
111200             VARYING WS-SUB FROM 1 BY 1
111300             UNTIL WS-SUB > WS-OS-RES-COUNT(WS-OS-IDX).
111400 3200-EXIT.
111500     EXIT.
111600                                                                                
111700 3210-PRECIFICA-SVC.
111800*    LINE TOTAL = PRICE TIMES QUANTITY, EXACT, NO ROUNDING - ADDED
111900*    STRAIGHT INTO THE ORDERS RUNNING TOTAL AS EACH LINE IS PRICED.
112000     MULTIPLY WS-SVC-PRICE(WS-OS-IDX, WS-SUB)
112100         BY WS-SVC-QTY(WS-OS-IDX, WS-SUB)
112200         GIVING WS-SVC-TOTAL(WS-OS-IDX, WS-SUB).
112300*    ACCUMULATE COUNTER/TOTAL
112400     ADD WS-SVC-TOTAL(WS-OS-IDX, WS-SUB)
112500         TO WS-OS-TOTAL-PRICE(WS-OS-IDX).
112600                                                                                
112700 3220-PRECIFICA-RES.
112800*    SAME FORMULA AS THE SERVICE LINE ABOVE.
112900     MULTIPLY WS-RES-PRICE(WS-OS-IDX, WS-SUB)
113000         BY WS-RES-QTY(WS-OS-IDX, WS-SUB)
113100         GIVING WS-RES-TOTAL(WS-OS-IDX, WS-SUB).
113200*    ACCUMULATE COUNTER/TOTAL
113300     ADD WS-RES-TOTAL(WS-OS-IDX, WS-SUB)
113400         TO WS-OS-TOTAL-PRICE(WS-OS-IDX).
113500                                                                                
113600*****************************************************************
113700*    BINARY SEARCH OF THE MASTER TABLE ON ORDER-ID.  SETS
113800*    WS-ORDEM-ACHADA AND WS-OS-IDX.
113900*****************************************************************
114000*
114100**********************************************************************
114200*    BINARY SEARCH OF THE MASTER TABLE ON ORDER-ID.  SETS
114300*    WS-ORDEM-ACHADA AND, ON A HIT, LEAVES WS-OS-IDX POINTING AT
114400*    THE MATCHING ENTRY FOR THE CALLER TO USE DIRECTLY - NO SECOND
114500*    LOOKUP IS EVER NEEDED AFTER A SUCCESSFUL CALL TO THIS PARAGRAPH.
114600**********************************************************************
114700 3250-LOCALIZA-ORDEM.
114800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
114900     MOVE 'N' TO WS-ORDEM-ACHADA.
115000*    CONDITION TEST GOVERNING THE LOGIC BELOW
115100     IF WS-OS-TOTAL-REGS > 0
115200         SEARCH ALL WS-OS-ENTRY
115300             AT END
115400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
115500                 MOVE 'N' TO WS-ORDEM-ACHADA
115600             WHEN WS-OS-ID(WS-OS-IDX) = TR-ORDER-ID
115700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
115800                 MOVE 'S' TO WS-ORDEM-ACHADA
115900         END-SEARCH.
116000 3250-EXIT.
116100     EXIT.
116200                                                                                
116300*****************************************************************
116400*    UP - ORDER AMENDMENT.  ONLY ALLOWED IN RC OR DG.  BLANK OR
116500*    ZERO HEADER FIELDS ON THE TRANSACTION KEEP THE MASTER'S
116600*    VALUE; DESCRIPTION IS ALWAYS REPLACED.  LINES ARE WHOLLY
116700*    REPLACED AND THE ORDER IS RE-PRICED.
116800*****************************************************************
116900 3300-TRATA-ALTERACAO.
117000*    INVOKE 3250-LOCALIZA-ORDEM FOR THIS STEP
117100     PERFORM 3250-LOCALIZA-ORDEM THRU 3250-EXIT.
117200*    AN AMENDMENT AGAINST AN ORDER-ID THAT DOES NOT EXIST CANNOT
117300*    BE APPLIED - REJECT AND MOVE ON.
117400     IF NOT ORDEM-ACHADA
117500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
117600         MOVE 'UP' TO WS-AUD-CODE
117700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
117800         MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
117900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
118000         MOVE 'ORDER NOT FOUND' TO WS-AUD-MOTIVO
118100*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
118200         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
118300*    BRANCH ON END-OF-FILE / ERROR CONDITION
118400         GO TO 3300-EXIT.
118500*    AMENDMENT IS ONLY ALLOWED WHILE THE ORDER HAS NOT YET GONE
118600*    TO THE CUSTOMER FOR APPROVAL - ONCE IT IS WA OR LATER THE
118700*    QUOTE THE CUSTOMER SAW MUST NOT CHANGE UNDER THEM.
118800     IF WS-OS-ORDER-STATUS(WS-OS-IDX) NOT = 'RC' AND
118900        WS-OS-ORDER-STATUS(WS-OS-IDX) NOT = 'DG'
119000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
119100         MOVE 'UP' TO WS-AUD-CODE
119200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
119300         MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
119400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
119500         MOVE 'STATUS DOES NOT ALLOW AMENDMENT' TO WS-AUD-MOTIVO
119600*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
119700         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
119800*    BRANCH ON END-OF-FILE / ERROR CONDITION
119900         GO TO 3300-EXIT.
120000*    HEADER FIELDS ARE UPDATED ONLY WHEN THE TRANSACTION SUPPLIES
120100*    A NON-BLANK/NON-ZERO VALUE - A BLANK FIELD MEANS "NO CHANGE",
120200*    NOT "CLEAR THIS FIELD".  DESCRIPTION IS THE ONE EXCEPTION
120300*    (ALWAYS REPLACED, PER SHOP REQ #0311 AT VRS 1.9).
120400     IF TR-CUSTOMER-ID NOT = 0
120500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
120600         MOVE TR-CUSTOMER-ID TO WS-OS-CUSTOMER-ID(WS-OS-IDX).
120700*    CONDITION TEST GOVERNING THE LOGIC BELOW
120800     IF TR-CUSTOMER-NAME NOT = SPACES
120900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
121000         MOVE TR-CUSTOMER-NAME TO WS-OS-CUSTOMER-NAME(WS-OS-IDX).
121100*    CONDITION TEST GOVERNING THE LOGIC BELOW
121200     IF TR-VEHICLE-ID NOT = 0
121300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
121400         MOVE TR-VEHICLE-ID TO WS-OS-VEHICLE-ID(WS-OS-IDX).
121500*    CONDITION TEST GOVERNING THE LOGIC BELOW
121600     IF TR-VEHICLE-PLATE NOT = SPACES
121700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
121800         MOVE TR-VEHICLE-PLATE TO WS-OS-VEHICLE-PLATE(WS-OS-IDX).
121900*    CONDITION TEST GOVERNING THE LOGIC BELOW
122000     IF TR-VEHICLE-MODEL NOT = SPACES
122100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
122200         MOVE TR-VEHICLE-MODEL TO WS-OS-VEHICLE-MODEL(WS-OS-IDX).
122300*    CONDITION TEST GOVERNING THE LOGIC BELOW
122400     IF TR-VEHICLE-BRAND NOT = SPACES
122500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
122600         MOVE TR-VEHICLE-BRAND TO WS-OS-VEHICLE-BRAND(WS-OS-IDX).
122700*    DESCRIPTION ALWAYS REPLACES - EVEN WHEN BLANK - SINCE VRS 1.9.
122800     MOVE TR-ORDER-DESC TO WS-OS-ORDER-DESC(WS-OS-IDX).
122900*    RE-CHECK THE REQUIRED FIELDS AFTER APPLYING THE ABOVE MOVES -
123000*    A TRANSACTION CANNOT BLANK OUT CUSTOMER OR VEHICLE EITHER.
123100     IF WS-OS-CUSTOMER-ID(WS-OS-IDX) = 0 OR
123200        WS-OS-VEHICLE-ID(WS-OS-IDX) = 0
123300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
123400         MOVE 'UP' TO WS-AUD-CODE
123500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
123600         MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
123700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
123800         MOVE 'MISSING CUSTOMER-ID OR VEHICLE-ID' TO WS-AUD-MOTIVO
123900*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
124000         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
124100*    BRANCH ON END-OF-FILE / ERROR CONDITION
124200         GO TO 3300-EXIT.
124300*    INVOKE 3160-VALIDA-SERVICOS FOR THIS STEP
124400     PERFORM 3160-VALIDA-SERVICOS THRU 3160-EXIT.
124500*    CONDITION TEST GOVERNING THE LOGIC BELOW
124600     IF WS-LINE-OK NOT = 'S'
124700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
124800         MOVE 'UP' TO WS-AUD-CODE
124900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
125000         MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
125100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
125200         MOVE 'INVALID SERVICE LINE' TO WS-AUD-MOTIVO
125300*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
125400         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
125500*    BRANCH ON END-OF-FILE / ERROR CONDITION
125600         GO TO 3300-EXIT.
125700*    INVOKE 3170-VALIDA-RECURSOS FOR THIS STEP
125800     PERFORM 3170-VALIDA-RECURSOS THRU 3170-EXIT.
125900*    CONDITION TEST GOVERNING THE LOGIC BELOW
126000     IF WS-LINE-OK NOT = 'S'
126100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
126200         MOVE 'UP' TO WS-AUD-CODE
126300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
126400         MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
126500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
126600         MOVE 'INVALID RESOURCE LINE' TO WS-AUD-MOTIVO
126700*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
126800         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
126900*    BRANCH ON END-OF-FILE / ERROR CONDITION
127000         GO TO 3300-EXIT.
127100*    UNLIKE THE HEADER FIELDS ABOVE, THE LINES ARE ALWAYS WHOLLY
127200*    REPLACED AND THE ORDER IS ALWAYS RE-PRICED - THERE IS NO
127300*    "KEEP THE OLD LINES" OPTION ON AN AMENDMENT.
127400     MOVE TR-SVC-COUNT TO WS-OS-SVC-COUNT(WS-OS-IDX).
127500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
127600     MOVE TR-RES-COUNT TO WS-OS-RES-COUNT(WS-OS-IDX).
127700*    INVOKE 3120-COPIA-SVC-LINHA FOR THIS STEP
127800     PERFORM 3120-COPIA-SVC-LINHA
127900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
128000*    INVOKE 3130-COPIA-RES-LINHA FOR THIS STEP
128100     PERFORM 3130-COPIA-RES-LINHA
128200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
128300*    INVOKE 3200-PRECIFICA-ITENS FOR THIS STEP
128400     PERFORM 3200-PRECIFICA-ITENS THRU 3200-EXIT.
128500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
128600     MOVE TR-TIMESTAMP TO WS-OS-UPDATED-TS(WS-OS-IDX).
128700*    ACCUMULATE COUNTER/TOTAL
128800     ADD 1 TO WS-CONT-ALTERADAS.
128900*    ACCUMULATE COUNTER/TOTAL
129000     ADD 1 TO WS-CONT-APLICADAS.
129100 3300-EXIT.
129200     EXIT.
129300                                                                                
129400*****************************************************************
129500*    ST - EXPLICIT STATUS CHANGE.  THE REQUESTED STATUS MUST BE
129600*    ONE OF THE SEVEN KNOWN CODES AND THE TRANSITION MUST BE
129700*    ALLOWED BY THE STATUS-TRANSITION TABLE.
129800*****************************************************************
129900*
130000*    *********************************************************************
130100*    ST - EXPLICIT STATUS CHANGE.  THE REQUESTED STATUS MUST BE
130200*    ONE OF THE SEVEN KNOWN CODES (3180) AND THE TRANSITION MUST
130300*    BE ALLOWED BY THE STATUS-TRANSITION TABLE (3410, VIA THE
130400*    SHARED 3460-TRANSITA-E-GRAVA HELPER).
130500*    *********************************************************************
130600 3400-TRATA-TRANSICAO.
130700*    INVOKE 3180-VALIDA-STATUS-CODIGO FOR THIS STEP
130800     PERFORM 3180-VALIDA-STATUS-CODIGO THRU 3180-EXIT.
130900*    CONDITION TEST GOVERNING THE LOGIC BELOW
131000     IF NOT STATUS-E-VALIDO
131100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
131200         MOVE 'ST' TO WS-AUD-CODE
131300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
131400         MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
131500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
131600         MOVE 'UNKNOWN STATUS CODE' TO WS-AUD-MOTIVO
131700*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
131800         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
131900*    BRANCH ON END-OF-FILE / ERROR CONDITION
132000         GO TO 3400-EXIT.
132100*    INVOKE 3250-LOCALIZA-ORDEM FOR THIS STEP
132200     PERFORM 3250-LOCALIZA-ORDEM THRU 3250-EXIT.
132300*    CONDITION TEST GOVERNING THE LOGIC BELOW
132400     IF NOT ORDEM-ACHADA
132500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
132600         MOVE 'ST' TO WS-AUD-CODE
132700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
132800         MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
132900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
133000         MOVE 'ORDER NOT FOUND' TO WS-AUD-MOTIVO
133100*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
133200         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
133300*    BRANCH ON END-OF-FILE / ERROR CONDITION
133400         GO TO 3400-EXIT.
133500*    PICK THE OUTBOUND EVENT NAME THAT MATCHES THE REQUESTED
133600*    STATUS - LEFT BLANK (NO EVENT FIRED) FOR A STATUS WITH NO
133700*    DOWNSTREAM NOTIFICATION, SUCH AS DG OR RC.
133800     MOVE SPACES TO WS-TIPO-EVENTO.
133900*    CONDITION TEST GOVERNING THE LOGIC BELOW
134000     IF TR-NEW-STATUS = 'WA'
134100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
134200         MOVE 'ORDER_WAITING_APPROVAL' TO WS-TIPO-EVENTO.
134300*    CONDITION TEST GOVERNING THE LOGIC BELOW
134400     IF TR-NEW-STATUS = 'EX'
134500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
134600         MOVE 'ORDER_APPROVED' TO WS-TIPO-EVENTO.
134700*    CONDITION TEST GOVERNING THE LOGIC BELOW
134800     IF TR-NEW-STATUS = 'FI'
134900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
135000         MOVE 'ORDER_FINISHED' TO WS-TIPO-EVENTO.
135100*    CONDITION TEST GOVERNING THE LOGIC BELOW
135200     IF TR-NEW-STATUS = 'DL'
135300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
135400         MOVE 'ORDER_DELIVERED' TO WS-TIPO-EVENTO.
135500*    CONDITION TEST GOVERNING THE LOGIC BELOW
135600     IF TR-NEW-STATUS = 'CA'
135700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
135800         MOVE 'ORDER_CANCELLED' TO WS-TIPO-EVENTO.
135900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
136000     MOVE TR-NEW-STATUS TO WS-NOVO-STATUS.
136100*    INVOKE 3460-TRANSITA-E-GRAVA FOR THIS STEP
136200     PERFORM 3460-TRANSITA-E-GRAVA THRU 3460-EXIT.
136300*    3460 ALREADY APPLIED THE STATUS AND FIRED THE EVENT IF
136400*    ALLOWED - HERE WE ONLY NEED TO COUNT THE OUTCOME.
136500     IF TRANSICAO-PERMITIDA
136600*    ACCUMULATE COUNTER/TOTAL
136700         ADD 1 TO WS-CONT-TRANSICOES
136800*    ACCUMULATE COUNTER/TOTAL
136900         ADD 1 TO WS-CONT-APLICADAS
137000     ELSE
137100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
137200         MOVE 'ST' TO WS-AUD-CODE
137300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
137400         MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
137500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
137600         MOVE 'TRANSITION NOT ALLOWED' TO WS-AUD-MOTIVO
137700*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
137800         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT.
137900 3400-EXIT.
138000     EXIT.
138100                                                                                
138200*
138300**********************************************************************
138400*    CONFIRMS TR-NEW-STATUS IS ONE OF THE SEVEN KNOWN CODES BEFORE
138500*    3410 EVEN LOOKS AT WHETHER THE TRANSITION ITSELF IS ALLOWED -
138600*    A MISTYPED CODE SHOULD READ 'UNKNOWN STATUS CODE' ON THE AUDIT
138700*    REPORT, NOT 'TRANSITION NOT ALLOWED'.
138800**********************************************************************
138900 3180-VALIDA-STATUS-CODIGO.
139000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
139100     MOVE 'N' TO WS-STATUS-VALIDO.
139200*    INVOKE 3185-CONFERE-CODIGO FOR THIS STEP
139300     PERFORM 3185-CONFERE-CODIGO
139400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 7.
139500 3180-EXIT.
139600     EXIT.
139700                                                                                
139800 3185-CONFERE-CODIGO.
139900*    CONDITION TEST GOVERNING THE LOGIC BELOW
140000     IF WS-CODIGO(WS-SUB) = TR-NEW-STATUS
140100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
140200         MOVE 'S' TO WS-STATUS-VALIDO.
140300                                                                                
140400*****************************************************************
140500*    VALIDATES A FROM/TO PAIR AGAINST WS-TRANSICOES.  CURRENT
140600*    STATUS COMES FROM WS-OS-ENTRY(WS-OS-IDX); REQUESTED STATUS
140700*    COMES FROM WS-NOVO-STATUS.
140800*****************************************************************
140900 3410-VALIDA-TRANSICAO.
141000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
141100     MOVE 'N' TO WS-TRANSICAO-OK.
141200*    INVOKE 3415-CONFERE-PAR-TRANSICAO FOR THIS STEP
141300     PERFORM 3415-CONFERE-PAR-TRANSICAO
141400         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 9.
141500 3410-EXIT.
141600     EXIT.
141700                                                                                
141800 3415-CONFERE-PAR-TRANSICAO.
141900*    CONDITION TEST GOVERNING THE LOGIC BELOW
142000     IF WS-TRANS-DE(WS-SUB2) = WS-OS-ORDER-STATUS(WS-OS-IDX)
142100        AND WS-TRANS-PARA(WS-SUB2) = WS-NOVO-STATUS
142200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
142300         MOVE 'S' TO WS-TRANSICAO-OK.
142400                                                                                
142500*****************************************************************
142600*    APPLIES THE MILESTONE TIMESTAMPS OF 3420 ON A SUCCESSFUL
142700*    TRANSITION.  UPDATED-TS ALWAYS MOVES; APPROVED/FINISHED/
142800*    DELIVERED ONLY MOVE THE FIRST TIME THEY ARE REACHED.
142900*****************************************************************
143000 3420-APLICA-TIMESTAMPS.
143100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
143200     MOVE TR-TIMESTAMP TO WS-OS-UPDATED-TS(WS-OS-IDX).
143300*    CONDITION TEST GOVERNING THE LOGIC BELOW
143400     IF WS-NOVO-STATUS = 'EX' AND
143500        WS-OS-APPROVED-TS(WS-OS-IDX) = 0
143600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
143700         MOVE TR-TIMESTAMP TO WS-OS-APPROVED-TS(WS-OS-IDX).
143800*    CONDITION TEST GOVERNING THE LOGIC BELOW
143900     IF WS-NOVO-STATUS = 'FI' AND
144000        WS-OS-FINISHED-TS(WS-OS-IDX) = 0
144100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
144200         MOVE TR-TIMESTAMP TO WS-OS-FINISHED-TS(WS-OS-IDX).
144300*    CONDITION TEST GOVERNING THE LOGIC BELOW
144400     IF WS-NOVO-STATUS = 'DL' AND
144500        WS-OS-DELIVERED-TS(WS-OS-IDX) = 0
144600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
144700         MOVE TR-TIMESTAMP TO WS-OS-DELIVERED-TS(WS-OS-IDX).
144800 3420-EXIT.
144900     EXIT.
145000                                                                                
145100*****************************************************************
145200*    COMMON TRANSITION HELPER - USED BY ST, THE APPROVE/REJECT
145300*    PATHS OF AP, AND THE QA/EC/PF/RU PATHS OF EV.  WS-NOVO-
145400*    STATUS AND WS-TIPO-EVENTO MUST BE SET BY THE CALLER BEFORE
145500*    THIS IS PERFORMED.  WS-TIPO-EVENTO OF SPACES MEANS NO EVENT
145600*    IS EMITTED EVEN WHEN THE TRANSITION SUCCEEDS.
145700*****************************************************************
145800 3460-TRANSITA-E-GRAVA.
145900*    INVOKE 3410-VALIDA-TRANSICAO FOR THIS STEP
146000     PERFORM 3410-VALIDA-TRANSICAO THRU 3410-EXIT.
146100*    CONDITION TEST GOVERNING THE LOGIC BELOW
146200     IF TRANSICAO-PERMITIDA
146300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
146400         MOVE WS-NOVO-STATUS TO WS-OS-ORDER-STATUS(WS-OS-IDX)
146500*    INVOKE 3420-APLICA-TIMESTAMPS FOR THIS STEP
146600         PERFORM 3420-APLICA-TIMESTAMPS THRU 3420-EXIT
146700*    CONDITION TEST GOVERNING THE LOGIC BELOW
146800         IF WS-TIPO-EVENTO NOT = SPACES
146900*    INVOKE 3800-GRAVA-EVENTO FOR THIS STEP
147000             PERFORM 3800-GRAVA-EVENTO THRU 3800-EXIT
147100         END-IF.
147200 3460-EXIT.
147300     EXIT.
147400                                                                                
147500*****************************************************************
147600*    AP - CUSTOMER APPROVAL.  VALID ONLY WHEN THE ORDER IS
147700*    CURRENTLY IN WA - A PLAIN TABLE LOOKUP IS NOT ENOUGH SINCE
147800*    DG IS ALSO REACHABLE FROM RC.
147900*****************************************************************
148000 3500-TRATA-APROVACAO.
148100*    INVOKE 3250-LOCALIZA-ORDEM FOR THIS STEP
148200     PERFORM 3250-LOCALIZA-ORDEM THRU 3250-EXIT.
148300*    CONDITION TEST GOVERNING THE LOGIC BELOW
148400     IF NOT ORDEM-ACHADA
148500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
148600         MOVE 'AP' TO WS-AUD-CODE
148700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
148800         MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
148900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
149000         MOVE 'ORDER NOT FOUND' TO WS-AUD-MOTIVO
149100*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
149200         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
149300*    BRANCH ON END-OF-FILE / ERROR CONDITION
149400         GO TO 3500-EXIT.
149500*    A PLAIN TABLE LOOKUP IS NOT ENOUGH HERE SINCE DG IS ALSO
149600*    REACHABLE FROM RC - APPROVAL ONLY MAKES SENSE WHILE THE
149700*    ORDER IS ACTUALLY WAITING ON THE CUSTOMER.
149800     IF WS-OS-ORDER-STATUS(WS-OS-IDX) NOT = 'WA'
149900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
150000         MOVE 'AP' TO WS-AUD-CODE
150100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
150200         MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
150300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
150400         MOVE 'ORDER NOT WAITING APPROVAL' TO WS-AUD-MOTIVO
150500*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
150600         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
150700*    BRANCH ON END-OF-FILE / ERROR CONDITION
150800         GO TO 3500-EXIT.
150900*    Y MOVES THE ORDER INTO EXECUTION; N SENDS IT BACK TO THE
151000*    SERVICE WRITER FOR A REVISED QUOTE; ANYTHING ELSE IS A
151100*    MALFORMED TRANSACTION.
151200     IF TR-APPROVED-FLAG = 'Y'
151300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
151400         MOVE 'EX' TO WS-NOVO-STATUS
151500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
151600         MOVE 'ORDER_APPROVED' TO WS-TIPO-EVENTO
151700     ELSE
151800*    CONDITION TEST GOVERNING THE LOGIC BELOW
151900         IF TR-APPROVED-FLAG = 'N'
152000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
152100             MOVE 'DG' TO WS-NOVO-STATUS
152200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
152300             MOVE 'ORDER_REJECTED' TO WS-TIPO-EVENTO
152400         ELSE
152500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
152600             MOVE 'AP' TO WS-AUD-CODE
152700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
152800             MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
152900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
153000             MOVE 'INVALID APPROVAL FLAG' TO WS-AUD-MOTIVO
153100*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
153200             PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
153300*    BRANCH ON END-OF-FILE / ERROR CONDITION
153400             GO TO 3500-EXIT
153500         END-IF
153600     END-IF.
153700*    INVOKE 3460-TRANSITA-E-GRAVA FOR THIS STEP
153800     PERFORM 3460-TRANSITA-E-GRAVA THRU 3460-EXIT.
153900*    ACCUMULATE COUNTER/TOTAL
154000     ADD 1 TO WS-CONT-APROVACOES.
154100*    ACCUMULATE COUNTER/TOTAL
154200     ADD 1 TO WS-CONT-APLICADAS.
154300 3500-EXIT.
154400     EXIT.
154500                                                                                
154600*****************************************************************
154700*    CN - CANCELLATION.  VALID ONLY WHEN THE CURRENT STATUS MAY
154800*    TRANSITION TO CA (RC, DG OR WA).
154900*****************************************************************
155000 3600-TRATA-CANCELAMENTO.
155100*    INVOKE 3250-LOCALIZA-ORDEM FOR THIS STEP
155200     PERFORM 3250-LOCALIZA-ORDEM THRU 3250-EXIT.
155300*    CONDITION TEST GOVERNING THE LOGIC BELOW
155400     IF NOT ORDEM-ACHADA
155500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
155600         MOVE 'CN' TO WS-AUD-CODE
155700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
155800         MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
155900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
156000         MOVE 'ORDER NOT FOUND' TO WS-AUD-MOTIVO
156100*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
156200         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
156300*    BRANCH ON END-OF-FILE / ERROR CONDITION
156400         GO TO 3600-EXIT.
156500*    CANCELLATION IS JUST ANOTHER TRANSITION TO CA - 3410 DECIDES
156600*    WHETHER THE CURRENT STATUS ALLOWS IT (RC, DG OR WA ONLY).
156700     MOVE 'CA' TO WS-NOVO-STATUS.
156800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
156900     MOVE 'ORDER_CANCELLED' TO WS-TIPO-EVENTO.
157000*    INVOKE 3460-TRANSITA-E-GRAVA FOR THIS STEP
157100     PERFORM 3460-TRANSITA-E-GRAVA THRU 3460-EXIT.
157200*    CONDITION TEST GOVERNING THE LOGIC BELOW
157300     IF TRANSICAO-PERMITIDA
157400*    ACCUMULATE COUNTER/TOTAL
157500         ADD 1 TO WS-CONT-CANCELAMENTOS
157600*    ACCUMULATE COUNTER/TOTAL
157700         ADD 1 TO WS-CONT-APLICADAS
157800     ELSE
157900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
158000         MOVE 'CN' TO WS-AUD-CODE
158100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
158200         MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
158300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
158400         MOVE 'ORDER CANNOT BE CANCELLED' TO WS-AUD-MOTIVO
158500*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
158600         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT.
158700 3600-EXIT.
158800     EXIT.
158900                                                                                
159000*****************************************************************
159100*    EV - INBOUND EVENT DISPATCH.  QA BEHAVES AS ST TO EX; EC AS
159200*    ST TO FI; PF AND RU BEHAVE AS CN, DEFAULTING THE REASON
159300*    TEXT WHEN THE TRANSACTION LEFT IT BLANK (THE REASON IS NOT
159400*    CARRIED ON THE MASTER OR THE OUTBOUND EVENT - AUDIT ONLY).
159500*****************************************************************
159600 3700-TRATA-EVENTO-ENTRADA.
159700*    INVOKE 3250-LOCALIZA-ORDEM FOR THIS STEP
159800     PERFORM 3250-LOCALIZA-ORDEM THRU 3250-EXIT.
159900*    CONDITION TEST GOVERNING THE LOGIC BELOW
160000     IF NOT ORDEM-ACHADA
160100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
160200         MOVE 'EV' TO WS-AUD-CODE
160300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
160400         MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
160500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
160600         MOVE 'ORDER NOT FOUND' TO WS-AUD-MOTIVO
160700*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
160800         PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
160900*    BRANCH ON END-OF-FILE / ERROR CONDITION
161000         GO TO 3700-EXIT.
161100*    QA (QUOTE APPROVED) BEHAVES EXACTLY AS AN ST TO EX - THIS
161200*    LETS AN UPSTREAM FEED APPROVE A QUOTE WITHOUT GOING THROUGH
161300*    THE AP TRANSACTIONS Y/N FLAG.
161400     IF TR-EVENT-TYPE = 'QA'
161500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
161600         MOVE 'EX' TO WS-NOVO-STATUS
161700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
161800         MOVE 'ORDER_APPROVED' TO WS-TIPO-EVENTO
161900*    INVOKE 3460-TRANSITA-E-GRAVA FOR THIS STEP
162000         PERFORM 3460-TRANSITA-E-GRAVA THRU 3460-EXIT
162100*    CONDITION TEST GOVERNING THE LOGIC BELOW
162200         IF TRANSICAO-PERMITIDA
162300*    ACCUMULATE COUNTER/TOTAL
162400             ADD 1 TO WS-CONT-EVENTOS
162500*    ACCUMULATE COUNTER/TOTAL
162600             ADD 1 TO WS-CONT-APLICADAS
162700         ELSE
162800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
162900             MOVE 'EV' TO WS-AUD-CODE
163000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
163100             MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
163200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
163300             MOVE 'TRANSITION NOT ALLOWED' TO WS-AUD-MOTIVO
163400*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
163500             PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
163600         END-IF
163700*    BRANCH ON END-OF-FILE / ERROR CONDITION
163800         GO TO 3700-EXIT.
163900*    EC (EXECUTION COMPLETE) BEHAVES AS AN ST TO FI.
164000     IF TR-EVENT-TYPE = 'EC'
164100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
164200         MOVE 'FI' TO WS-NOVO-STATUS
164300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
164400         MOVE 'ORDER_FINISHED' TO WS-TIPO-EVENTO
164500*    INVOKE 3460-TRANSITA-E-GRAVA FOR THIS STEP
164600         PERFORM 3460-TRANSITA-E-GRAVA THRU 3460-EXIT
164700*    CONDITION TEST GOVERNING THE LOGIC BELOW
164800         IF TRANSICAO-PERMITIDA
164900*    ACCUMULATE COUNTER/TOTAL
165000             ADD 1 TO WS-CONT-EVENTOS
165100*    ACCUMULATE COUNTER/TOTAL
165200             ADD 1 TO WS-CONT-APLICADAS
165300         ELSE
165400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
165500             MOVE 'EV' TO WS-AUD-CODE
165600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
165700             MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
165800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
165900             MOVE 'TRANSITION NOT ALLOWED' TO WS-AUD-MOTIVO
166000*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
166100             PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
166200         END-IF
166300*    BRANCH ON END-OF-FILE / ERROR CONDITION
166400         GO TO 3700-EXIT.
166500*    PF (PAYMENT FAILED) AND RU (RESOURCE UNAVAILABLE) BOTH
166600*    BEHAVE AS A CANCELLATION, DEFAULTING THE REASON TEXT WHEN
166700*    THE UPSTREAM FEED LEFT IT BLANK SO THE AUDIT TRAIL ALWAYS
166800*    SHOWS SOMETHING MEANINGFUL.
166900     IF TR-EVENT-TYPE = 'PF' OR TR-EVENT-TYPE = 'RU'
167000*    CONDITION TEST GOVERNING THE LOGIC BELOW
167100         IF TR-REASON = SPACES
167200*    CONDITION TEST GOVERNING THE LOGIC BELOW
167300             IF TR-EVENT-TYPE = 'PF'
167400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
167500                 MOVE 'PAYMENT FAILED' TO TR-REASON
167600             ELSE
167700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
167800                 MOVE 'RESOURCE UNAVAILABLE' TO TR-REASON
167900             END-IF
168000         END-IF
168100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
168200         MOVE 'CA' TO WS-NOVO-STATUS
168300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
168400         MOVE 'ORDER_CANCELLED' TO WS-TIPO-EVENTO
168500*    INVOKE 3460-TRANSITA-E-GRAVA FOR THIS STEP
168600         PERFORM 3460-TRANSITA-E-GRAVA THRU 3460-EXIT
168700*    CONDITION TEST GOVERNING THE LOGIC BELOW
168800         IF TRANSICAO-PERMITIDA
168900*    ACCUMULATE COUNTER/TOTAL
169000             ADD 1 TO WS-CONT-EVENTOS
169100*    ACCUMULATE COUNTER/TOTAL
169200             ADD 1 TO WS-CONT-APLICADAS
169300         ELSE
169400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
169500             MOVE 'EV' TO WS-AUD-CODE
169600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
169700             MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
169800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
169900             MOVE 'ORDER CANNOT BE CANCELLED' TO WS-AUD-MOTIVO
170000*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
170100             PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT
170200         END-IF
170300*    BRANCH ON END-OF-FILE / ERROR CONDITION
170400         GO TO 3700-EXIT.
170500*    NONE OF THE FOUR KNOWN EVENT TYPES MATCHED - REJECT.
170600     MOVE 'EV' TO WS-AUD-CODE
170700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
170800     MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID
170900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
171000     MOVE 'UNKNOWN EVENT TYPE' TO WS-AUD-MOTIVO
171100*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
171200     PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT.
171300 3700-EXIT.
171400     EXIT.
171500                                                                                
171600*****************************************************************
171700*    BUILDS AND WRITES ONE OUTBOUND EVENT RECORD FROM THE
171800*    CURRENT MASTER TABLE ENTRY AND THE TRANSACTION TIMESTAMP.
171900*****************************************************************
172000 3800-GRAVA-EVENTO.
172100*    WS-TIPO-EVENTO AND THE CURRENT TABLE ENTRY AT WS-OS-IDX ARE
172200*    ALREADY SET BY THE CALLER (3460) BEFORE THIS IS PERFORMED.
172300     MOVE WS-TIPO-EVENTO             TO EV-TYPE.
172400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
172500     MOVE WS-OS-ID(WS-OS-IDX)         TO EV-ORDER-ID.
172600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
172700     MOVE WS-OS-CUSTOMER-ID(WS-OS-IDX) TO EV-CUSTOMER-ID.
172800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
172900     MOVE WS-OS-CUSTOMER-NAME(WS-OS-IDX) TO EV-CUSTOMER-NAME.
173000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
173100     MOVE WS-OS-VEHICLE-ID(WS-OS-IDX) TO EV-VEHICLE-ID.
173200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
173300     MOVE WS-OS-VEHICLE-PLATE(WS-OS-IDX) TO EV-VEHICLE-PLATE.
173400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
173500     MOVE WS-OS-ORDER-STATUS(WS-OS-IDX) TO EV-STATUS.
173600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
173700     MOVE WS-OS-ORDER-DESC(WS-OS-IDX) TO EV-DESC.
173800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
173900     MOVE TR-TIMESTAMP                TO EV-TIMESTAMP.
174000*    WRITE OUTPUT RECORD/REPORT LINE
174100     WRITE REG-OSEVENT.
174200 3800-EXIT.
174300     EXIT.
174400                                                                                
174500*****************************************************************
174600*    WRITES ONE REJECTED-TRANSACTION LINE TO THE AUDIT REPORT
174700*    AND COUNTS IT.
174800*****************************************************************
174900 3900-GRAVA-REJEICAO.
175000*    BUMP THE TICKET COUNTER BEFORE USING IT SO THE FIRST
175100*    REJECTION OF THE RUN IS TICKET 0001, NOT 0000.
175200     ADD 1 TO WS-TICKET.
175300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
175400     MOVE WS-AUD-CODE     TO DET1-CODE.
175500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
175600     MOVE WS-AUD-ORDER-ID TO DET1-ORDER-ID.
175700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
175800     MOVE WS-AUD-MOTIVO   TO DET1-MOTIVO.
175900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
176000     MOVE WS-TICKET       TO DET1-TICKET.
176100*    WRITE OUTPUT RECORD/REPORT LINE
176200     WRITE REG-OSREL FROM OSR-DETAIL1 AFTER ADVANCING 1 LINE.
176300*    ACCUMULATE COUNTER/TOTAL
176400     ADD 1 TO WS-CONT-REJEITADAS.
176500 3900-EXIT.
176600     EXIT.
176700                                                                                
176800*
176900*    *********************************************************************
177000*    TR-CODE DID NOT MATCH ANY OF THE SIX KNOWN TRANSACTION
177100*    CODES - REJECT WITHOUT EVEN LOOKING UP THE ORDER.
177200*    *********************************************************************
177300 3950-REJEITA-CODIGO-INVALIDO.
177400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
177500     MOVE TR-CODE TO WS-AUD-CODE.
177600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
177700     MOVE TR-ORDER-ID TO WS-AUD-ORDER-ID.
177800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
177900     MOVE 'UNKNOWN TRANSACTION CODE' TO WS-AUD-MOTIVO.
178000*    INVOKE 3900-GRAVA-REJEICAO FOR THIS STEP
178100     PERFORM 3900-GRAVA-REJEICAO THRU 3900-EXIT.
178200 3950-EXIT.
178300     EXIT.
178400                                                                                
178500*****************************************************************
178600*    REWRITES THE MASTER, STILL IN ASCENDING ORDER-ID ORDER.
178700*****************************************************************
178800*
178900 8000-GRAVA-MESTRE-ATUALIZADO.
179000*    INVOKE 8010-GRAVA-UM-REGISTRO FOR THIS STEP
179100     PERFORM 8010-GRAVA-UM-REGISTRO
179200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-OS-TOTAL-REGS.
179300                                                                                
179400*****************************************************************
179500*    BUILDS AND WRITES ONE OUTPUT MASTER RECORD FROM TABLE ENTRY
179600*    WS-SUB.  THE RECORD IS CLEARED FIRST SO THE TRAILING FILLER
179700*    NEVER CARRIES OVER A PRIOR RECORD'S BYTES.
179800*****************************************************************
179900 8010-GRAVA-UM-REGISTRO.
180000*    CLEAR THE RECORD FIRST SO THE TRAILING FILLER NEVER CARRIES
180100*    OVER A PRIOR RECORDS BYTES ONTO DISK.
180200     MOVE SPACES TO REG-OSMAST-OUT.
180300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
180400     MOVE WS-OS-ID(WS-SUB)           TO OM-ORDER-ID.
180500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
180600     MOVE WS-OS-CUSTOMER-ID(WS-SUB)  TO OM-CUSTOMER-ID.
180700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
180800     MOVE WS-OS-CUSTOMER-NAME(WS-SUB) TO OM-CUSTOMER-NAME.
180900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
181000     MOVE WS-OS-VEHICLE-ID(WS-SUB)   TO OM-VEHICLE-ID.
181100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
181200     MOVE WS-OS-VEHICLE-PLATE(WS-SUB) TO OM-VEHICLE-PLATE.
181300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
181400     MOVE WS-OS-VEHICLE-MODEL(WS-SUB) TO OM-VEHICLE-MODEL.
181500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
181600     MOVE WS-OS-VEHICLE-BRAND(WS-SUB) TO OM-VEHICLE-BRAND.
181700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
181800     MOVE WS-OS-ORDER-DESC(WS-SUB)   TO OM-ORDER-DESC.
181900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
182000     MOVE WS-OS-ORDER-STATUS(WS-SUB) TO OM-ORDER-STATUS.
182100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
182200     MOVE WS-OS-TOTAL-PRICE(WS-SUB)  TO OM-TOTAL-PRICE.
182300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
182400     MOVE WS-OS-CREATED-TS(WS-SUB)   TO OM-CREATED-TS.
182500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
182600     MOVE WS-OS-UPDATED-TS(WS-SUB)   TO OM-UPDATED-TS.
182700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
182800     MOVE WS-OS-APPROVED-TS(WS-SUB)  TO OM-APPROVED-TS.
182900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
183000     MOVE WS-OS-FINISHED-TS(WS-SUB)  TO OM-FINISHED-TS.
183100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
183200     MOVE WS-OS-DELIVERED-TS(WS-SUB) TO OM-DELIVERED-TS.
183300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
183400     MOVE WS-OS-SVC-COUNT(WS-SUB)    TO OM-SVC-COUNT.
183500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
183600     MOVE WS-OS-RES-COUNT(WS-SUB)    TO OM-RES-COUNT.
183700*    COPY BOTH LINE TABLES OUT TO THE DISK RECORD BEFORE WRITING -
183800*    SAME FIELD-BY-FIELD APPROACH AS THE LOAD SIDE AT 0320/0330.
183900     PERFORM 8020-COPIA-LINHA-MESTRE
184000         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 10.
184100*    WRITE OUTPUT RECORD/REPORT LINE
184200     WRITE REG-OSMAST-OUT.
184300                                                                                
184400*
184500*    *********************************************************************
184600*    LINE-LEVEL COPY OF ONE SERVICE/RESOURCE SLOT FROM THE TABLE
184700*    ENTRY AT WS-SUB BACK OUT TO THE OUTPUT MASTER RECORD - THE
184800*    MIRROR IMAGE OF 0320/0330 ON THE LOAD SIDE.
184900*    *********************************************************************
185000 8020-COPIA-LINHA-MESTRE.
185100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
185200     MOVE WS-SVC-ID(WS-SUB, WS-SUB2)
185300         TO OM-SVC-ID(WS-SUB2).
185400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
185500     MOVE WS-SVC-NAME(WS-SUB, WS-SUB2)
185600         TO OM-SVC-NAME(WS-SUB2).
185700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
185800     MOVE WS-SVC-DESC(WS-SUB, WS-SUB2)
185900         TO OM-SVC-DESC(WS-SUB2).
186000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
186100     MOVE WS-SVC-QTY(WS-SUB, WS-SUB2)
186200         TO OM-SVC-QTY(WS-SUB2).
186300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
186400     MOVE WS-SVC-PRICE(WS-SUB, WS-SUB2)
186500         TO OM-SVC-PRICE(WS-SUB2).
186600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
186700     MOVE WS-SVC-TOTAL(WS-SUB, WS-SUB2)
186800         TO OM-SVC-TOTAL(WS-SUB2).
186900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
187000     MOVE WS-RES-ID(WS-SUB, WS-SUB2)
187100         TO OM-RES-ID(WS-SUB2).
187200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
187300     MOVE WS-RES-NAME(WS-SUB, WS-SUB2)
187400         TO OM-RES-NAME(WS-SUB2).
187500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
187600     MOVE WS-RES-DESC(WS-SUB, WS-SUB2)
187700         TO OM-RES-DESC(WS-SUB2).
187800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
187900     MOVE WS-RES-TYPE(WS-SUB, WS-SUB2)
188000         TO OM-RES-TYPE(WS-SUB2).
188100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
188200     MOVE WS-RES-QTY(WS-SUB, WS-SUB2)
188300         TO OM-RES-QTY(WS-SUB2).
188400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
188500     MOVE WS-RES-PRICE(WS-SUB, WS-SUB2)
188600         TO OM-RES-PRICE(WS-SUB2).
188700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
188800     MOVE WS-RES-TOTAL(WS-SUB, WS-SUB2)
188900         TO OM-RES-TOTAL(WS-SUB2).
189000                                                                                
189100*
189200**********************************************************************
189300*    PRINTS THE RUN TOTALS AND CLOSES ALL FIVE FILES.  THE LAST
189400*    THING THIS PROGRAM DOES BEFORE STOP RUN.
189500**********************************************************************
189600 9000-ENCERRA.
189700*    INVOKE 9100-IMPRIME-TOTAIS. FOR THIS STEP
189800     PERFORM 9100-IMPRIME-TOTAIS.
189900*    CLOSE FILE AT END OF RUN
190000     CLOSE OSMAST-IN
190100           OSTRAN
190200           OSMAST-OUT
190300           OSEVENT
190400           OSREL.
190500                                                                                
190600*
190700**********************************************************************
190800*    THREE-LINE TOTALS TRAILER - TRANSACTIONS READ, APPLIED AND
190900*    REJECTED.  APPLIED PLUS REJECTED ALWAYS EQUALS READ; THE
191000*    SHOP'S OPERATORS BALANCE THIS BY HAND AGAINST THE TERMINAL
191100*    TRANSACTION COUNT EVERY NIGHT.
191200**********************************************************************
191300 9100-IMPRIME-TOTAIS.
191400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
191500     MOVE WS-CONT-LIDAS      TO TOT1-LIDAS.
191600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
191700     MOVE WS-CONT-APLICADAS  TO TOT2-APLICADAS.
191800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
191900     MOVE WS-CONT-REJEITADAS TO TOT3-REJEITADAS.
192000*    WRITE OUTPUT RECORD/REPORT LINE
192100     WRITE REG-OSREL FROM OSR-TOTAL1 AFTER ADVANCING 3 LINES.
192200*    WRITE OUTPUT RECORD/REPORT LINE
192300     WRITE REG-OSREL FROM OSR-TOTAL2 AFTER ADVANCING 1 LINE.
192400*    WRITE OUTPUT RECORD/REPORT LINE
192500     WRITE REG-OSREL FROM OSR-TOTAL3 AFTER ADVANCING 1 LINE.
192600                                                                                
192700                                                                                
