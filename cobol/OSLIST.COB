000100*    PROGRAM IDENTITY AND SHOP HOUSEKEEPING BLOCK FOLLOWS
000200 IDENTIFICATION DIVISION.
000300*    SHOP HOUSEKEEPING HEADER ITEM
000400 PROGRAM-ID.    OSLIST-COB.
000500*    SHOP HOUSEKEEPING HEADER ITEM
000600 AUTHOR.        M T VIEIRA.
000700*    SHOP HOUSEKEEPING HEADER ITEM
000800 INSTALLATION.  AUTO CENTER SANTA RITA LTDA - DATA PROCESSING.
000900*    SHOP HOUSEKEEPING HEADER ITEM
001000 DATE-WRITTEN.  10/05/1989.
001100*    SHOP HOUSEKEEPING HEADER ITEM
001200 DATE-COMPILED.
001300*    SHOP HOUSEKEEPING HEADER ITEM
001400 SECURITY.      RESTRICTED - SHOP PERSONNEL ONLY.
001500*****************************************************************
001600*    SHOP          : AUTO CENTER SANTA RITA - SERVICE DEPARTMENT
001700*    ANALYST       : M VIEIRA
001800*    PROGRAMMER    : M VIEIRA
001900*    PURPOSE       : LISTING RUN OF THE SERVICE ORDER (OS)
002000*                    SYSTEM.  PRINTS ONE LINE PER ORDER FROM THE
002100*                    OS MASTER, OPTIONALLY RESTRICTED TO A SINGLE
002200*                    CUSTOMER OR A SINGLE STATUS BY THE ONE-CARD
002300*                    PARAMETER FILE.  WHEN NO FILTER CARD IS
002400*                    SUPPLIED THE MASTER IS SORTED BY STATUS AND
002500*                    A SUBTOTAL LINE (COUNT AND PRICE) IS PRINTED
002600*                    ON EVERY STATUS BREAK, FOLLOWED BY A GRAND
002700*                    TOTAL.
002800*    VRS   DATE         INIT   DESCRIPTION
002900*    1.0   10/05/1989   MTV    INITIAL VERSION - UNFILTERED
003000*                              LISTING, NO CONTROL BREAK.
003100*    1.1   02/27/1990   MTV    ADDED STATUS CONTROL BREAK VIA
003200*                              SORT WORK FILE PER SHOP REQUEST
003300*                              #0131.
003400*    1.2   07/19/1990   RAC    ADDED THE ONE-CARD PARAMETER FILE
003500*                              FOR CUSTOMER / STATUS FILTERING.
003600*    1.3   03/02/1992   JFS    FIXED GRAND TOTAL PRINTING TWICE
003700*                              WHEN THE MASTER WAS EMPTY.
003800*    1.4   12/14/1993   MTV    FILTERED LISTING NOW SKIPS THE
003900*                              CONTROL BREAK ENTIRELY - REQUEST
004000*                              #0266 (A SINGLE-STATUS FILTER MADE
004100*                              THE BREAK REDUNDANT).
004200*    1.5   03/11/1998   JFS    Y2K REMEDIATION - NO DATE FIELDS
004300*                              PRINTED BY THIS PROGRAM, REVIEWED
004400*                              AND CLEARED.
004500*    1.6   08/30/1999   MTV    WIDENED GRAND-TOTAL PRICE FIELD
004600*                              PER REQUEST #0452.
004700*    1.7   01/19/2000   RAC    CENTURY ROLLOVER VERIFIED - STATUS
004800*                              BREAK SEQUENCE UNAFFECTED BY 2000
004900*                              DATED ORDERS IN THE TEST MASTER.
005000*    1.8   09/03/2003   MTV    ONE-CARD FILTER NOW ACCEPTS A
005100*                              BLANK STATUS WITH A CUSTOMER ID
005200*                              PRESENT - REQUEST #0530.
005300*****************************************************************
005400                                                                                
005500*    MACHINE/FILE ENVIRONMENT FOR THIS RUN
005600 ENVIRONMENT DIVISION.
005700                                                                                
005800*    PRINTER CHANNEL AND CONDITION-NAME SETUP
005900 CONFIGURATION SECTION.
006000*    PRINTER CHANNEL ASSIGNMENT FOR FORM CONTROL
006100 SPECIAL-NAMES.
006200*    FORM-FEED CHANNEL FOR PAGE HEADINGS
006300     C01 IS TOP-OF-FORM.
006400                                                                                
006500*    FILE ASSIGNMENTS FOLLOW
006600 INPUT-OUTPUT SECTION.
006700*    ONE SELECT PER FILE USED IN THIS RUN
006800 FILE-CONTROL.
006900*    FILE ASSIGNMENT FOR OSMAST
007000     SELECT OSMAST ASSIGN TO DISK
007100*    SEQUENTIAL DISK FILE, ORGANIZATION CLAUSE
007200            ORGANIZATION IS SEQUENTIAL
007300*    FILE STATUS RECEIVING FIELD FOR THIS FILE
007400            FILE STATUS IS STAT-MAST.
007500                                                                                
007600*    FILE ASSIGNMENT FOR OSPARM
007700     SELECT OSPARM ASSIGN TO DISK
007800*    SEQUENTIAL DISK FILE, ORGANIZATION CLAUSE
007900            ORGANIZATION IS SEQUENTIAL
008000*    FILE STATUS RECEIVING FIELD FOR THIS FILE
008100            FILE STATUS IS STAT-PARM.
008200                                                                                
008300*    FILE ASSIGNMENT FOR OSSRT
008400     SELECT OSSRT  ASSIGN TO DISK.
008500                                                                                
008600*    FILE ASSIGNMENT FOR OSREL
008700     SELECT OSREL  ASSIGN TO PRINTER
008800*    FILE STATUS RECEIVING FIELD FOR THIS FILE
008900            FILE STATUS IS STAT-REL.
009000                                                                                
009100*    RECORD LAYOUTS AND WORKING STORAGE FOLLOW
009200 DATA DIVISION.
009300*    RECORD LAYOUTS FOR EACH FD/SD ABOVE
009400 FILE SECTION.
009500                                                                                
009600*    FILE DESCRIPTION FOR THE RECORD LAYOUT BELOW
009700 FD  OSMAST
009800*    STANDARD/OMITTED LABEL CLAUSE FOR THIS FD
009900     LABEL RECORD STANDARD
010000*    DATASET NAME FOR THIS FD
010100     VALUE OF FILE-ID 'OSMAST.DAT'
010200*    FIXED RECORD LENGTH FOR THIS FD
010300     RECORD CONTAINS 2000 CHARACTERS.
010400                                                                                
010500*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
010600 01  REG-OSMAST.
010700*    SERVICE ORDER NUMBER - UNIQUE KEY INTO THE MASTER FILE
010800     05  OS-ORDER-ID             PIC 9(09).
010900*    CUSTOMER ACCOUNT NUMBER TIED TO THIS ORDER
011000     05  OS-CUSTOMER-ID          PIC 9(09).
011100*    CUSTOMER NAME AS GIVEN AT INTAKE
011200     05  OS-CUSTOMER-NAME        PIC X(30).
011300*    INTERNAL VEHICLE IDENTIFIER
011400     05  OS-VEHICLE-ID           PIC 9(09).
011500*    LICENSE PLATE OF VEHICLE UNDER SERVICE
011600     05  OS-VEHICLE-PLATE        PIC X(08).
011700*    VEHICLE MODEL
011800     05  OS-VEHICLE-MODEL        PIC X(20).
011900*    VEHICLE MANUFACTURER
012000     05  OS-VEHICLE-BRAND        PIC X(15).
012100*    FREE-TEXT DESCRIPTION OF THE WORK REQUESTED
012200     05  OS-ORDER-DESC           PIC X(40).
012300*    CURRENT LIFE-CYCLE STATUS CODE OF THE ORDER
012400     05  OS-ORDER-STATUS         PIC X(02).
012500*    GRAND TOTAL OF SERVICES PLUS RESOURCES, ZONED DECIMAL
012600     05  OS-TOTAL-PRICE          PIC S9(8)V99.
012700*    TIMESTAMP THE ORDER WAS RECEIVED
012800     05  OS-CREATED-TS           PIC 9(14).
012900*    TIMESTAMP OF THE LAST CHANGE TO THIS ORDER
013000     05  OS-UPDATED-TS           PIC 9(14).
013100*    TIMESTAMP THE CUSTOMER APPROVED THE QUOTE
013200     05  OS-APPROVED-TS          PIC 9(14).
013300*    TIMESTAMP EXECUTION WAS COMPLETED
013400     05  OS-FINISHED-TS          PIC 9(14).
013500*    TIMESTAMP THE VEHICLE WAS DELIVERED BACK
013600     05  OS-DELIVERED-TS         PIC 9(14).
013700*    NUMBER OF SERVICE LINES ACTUALLY IN USE BELOW
013800     05  OS-SVC-COUNT            PIC 9(02).
013900*    REPEATING TABLE OF LINE ITEMS
014000     05  OS-SVC-LINE OCCURS 10 TIMES.
014100*    SERVICE CODE PERFORMED ON THIS LINE
014200         10  OS-SVC-ID           PIC 9(09).
014300*    SHORT NAME OF THE SERVICE
014400         10  OS-SVC-NAME         PIC X(20).
014500*    SERVICE LINE DESCRIPTION
014600         10  OS-SVC-DESC         PIC X(30).
014700*    QUANTITY/HOURS BILLED ON THIS SERVICE LINE
014800         10  OS-SVC-QTY          PIC 9(03).
014900*    UNIT PRICE FOR THIS SERVICE LINE
015000         10  OS-SVC-PRICE        PIC S9(8)V99.
015100*    EXTENDED TOTAL FOR THIS SERVICE LINE
015200         10  OS-SVC-TOTAL        PIC S9(8)V99.
015300*    NUMBER OF PARTS/RESOURCE LINES ACTUALLY IN USE BELOW
015400     05  OS-RES-COUNT            PIC 9(02).
015500*    REPEATING TABLE OF LINE ITEMS
015600     05  OS-RES-LINE OCCURS 10 TIMES.
015700*    PART OR RESOURCE CODE USED ON THIS LINE
015800         10  OS-RES-ID           PIC 9(09).
015900*    SHORT NAME OF THE PART OR RESOURCE
016000         10  OS-RES-NAME         PIC X(20).
016100*    PART/RESOURCE LINE DESCRIPTION
016200         10  OS-RES-DESC         PIC X(30).
016300*    PART VS LABOR VS OUTSIDE-SERVICE INDICATOR
016400         10  OS-RES-TYPE         PIC X(10).
016500*    QUANTITY OF THE PART OR RESOURCE CONSUMED
016600         10  OS-RES-QTY          PIC 9(03).
016700*    UNIT PRICE FOR THIS RESOURCE LINE
016800         10  OS-RES-PRICE        PIC S9(8)V99.
016900*    EXTENDED TOTAL FOR THIS RESOURCE LINE
017000         10  OS-RES-TOTAL        PIC S9(8)V99.
017100*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
017200     05  FILLER                  PIC X(34).
017300                                                                                
017400*    ONE-CARD FILTER PARAMETER FILE.  TIPO = 'C' FILTERS BY
017500*    CUSTOMER-ID (PARM-CLIENTE), 'S' FILTERS BY STATUS CODE
017600*    (PARM-STATUS), SPACE MEANS AN UNFILTERED LISTING.
017700 FD  OSPARM
017800*    STANDARD/OMITTED LABEL CLAUSE FOR THIS FD
017900     LABEL RECORD STANDARD
018000*    DATASET NAME FOR THIS FD
018100     VALUE OF FILE-ID 'OSPARM.DAT'
018200*    FIXED RECORD LENGTH FOR THIS FD
018300     RECORD CONTAINS 80 CHARACTERS.
018400                                                                                
018500*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
018600 01  REG-OSPARM.
018700*    FILTER TYPE ON THE ONE-CARD PARAMETER - C, S OR BLANK
018800     05  PARM-TIPO               PIC X(01).
018900*    RAW PARAMETER VALUE BEFORE THE REDEFINES BREAK IT OUT
019000     05  PARM-VALOR              PIC X(09).
019100*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
019200     05  FILLER                  PIC X(70).
019300*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
019400 01  REG-OSPARM-CLIENTE REDEFINES REG-OSPARM.
019500*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
019600     05  FILLER                  PIC X(01).
019700*    CUSTOMER ID TO FILTER ON WHEN PARM-TIPO IS 'C'
019800     05  PARM-CLIENTE            PIC 9(09).
019900*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
020000     05  FILLER                  PIC X(70).
020100*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
020200 01  REG-OSPARM-STATUS REDEFINES REG-OSPARM.
020300*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
020400     05  FILLER                  PIC X(01).
020500*    STATUS CODE TO FILTER ON WHEN PARM-TIPO IS 'S'
020600     05  PARM-STATUS              PIC X(02).
020700*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
020800     05  FILLER                  PIC X(77).
020900                                                                                
021000*    SORT WORK FILE - A SMALL PROJECTION OF THE MASTER, WIDE
021100*    ENOUGH FOR THE LISTING COLUMNS AND THE CONTROL BREAK KEY.
021200 SD  OSSRT.
021300*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
021400 01  REG-OSSRT.
021500*    SORT KEY - STATUS CODE, MAJOR CONTROL BREAK FIELD
021600     05  SRT-STATUS              PIC X(02).
021700*    SORT PROJECTION OF THE ORDER NUMBER
021800     05  SRT-ORDER-ID            PIC 9(09).
021900*    SORT PROJECTION OF THE CUSTOMER ID
022000     05  SRT-CUSTOMER-ID         PIC 9(09).
022100*    SORT PROJECTION OF THE CUSTOMER NAME
022200     05  SRT-CUSTOMER-NAME       PIC X(30).
022300*    SORT PROJECTION OF THE VEHICLE PLATE
022400     05  SRT-VEHICLE-PLATE       PIC X(08).
022500*    SORT PROJECTION OF THE ORDER TOTAL
022600     05  SRT-TOTAL-PRICE         PIC S9(8)V99.
022700*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
022800     05  FILLER                  PIC X(12).
022900*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
023000 01  REG-OSSRT-CHAVE REDEFINES REG-OSSRT.
023100*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
023200     05  SRTC-STATUS             PIC X(02).
023300*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
023400     05  SRTC-ORDER-ID           PIC 9(09).
023500*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
023600     05  FILLER                  PIC X(69).
023700                                                                                
023800*    FILE DESCRIPTION FOR THE RECORD LAYOUT BELOW
023900 FD  OSREL
024000*    STANDARD/OMITTED LABEL CLAUSE FOR THIS FD
024100     LABEL RECORD OMITTED.
024200*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
024300 01  REG-OSREL.
024400*    ONE PRINT LINE, 79 PRINTABLE CHARACTERS PLUS CARRIAGE BYTE
024500     05  REL-LINHA               PIC X(99).
024600*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
024700     05  FILLER                  PIC X(01).
024800                                                                                
024900*    RUN SWITCHES, COUNTERS AND REPORT LINES
025000 WORKING-STORAGE SECTION.
025100                                                                                
025200*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
025300 77  WS-CONT-LIN                 PIC 9(02) COMP VALUE 99.
025400*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
025500 77  WS-CONT-PG                  PIC 9(05) COMP VALUE 0.
025600                                                                                
025700*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
025800 01  WS-STATUS-FLAGS.
025900*    FILE STATUS FOR THE MASTER FILE
026000     05  STAT-MAST               PIC X(02) VALUE SPACES.
026100*    FILE STATUS FOR THE ONE-CARD PARAMETER FILE
026200     05  STAT-PARM               PIC X(02) VALUE SPACES.
026300*    FILE STATUS FOR THE PRINTED REPORT
026400     05  STAT-REL                PIC X(02) VALUE SPACES.
026500*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
026600     05  FILLER                  PIC X(02) VALUE SPACES.
026700                                                                                
026800*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
026900 01  WS-FILTRO.
027000*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
027100     05  WS-FILTRO-TIPO          PIC X(01) VALUE SPACE.
027200         88  FILTRO-NENHUM            VALUE SPACE.
027300         88  FILTRO-CLIENTE           VALUE 'C'.
027400         88  FILTRO-STATUS            VALUE 'S'.
027500*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
027600     05  WS-FILTRO-CLIENTE       PIC 9(09) VALUE 0.
027700*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
027800     05  WS-FILTRO-STATUS        PIC X(02) VALUE SPACES.
027900*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
028000     05  FILLER                  PIC X(02) VALUE SPACES.
028100                                                                                
028200*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
028300 01  WS-QUEBRA.
028400*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
028500     05  WS-STATUS-ANTERIOR      PIC X(02) VALUE SPACES.
028600*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
028700     05  WS-PRIMEIRA-LINHA       PIC X(01) VALUE 'S'.
028800         88  E-A-PRIMEIRA-LINHA       VALUE 'S'.
028900*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
029000     05  FILLER                  PIC X(01) VALUE SPACES.
029100                                                                                
029200*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
029300 01  WS-DETALHE-CORRENTE.
029400*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
029500     05  WS-DET-ORDER-ID         PIC 9(09) VALUE 0.
029600*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
029700     05  WS-DET-CUSTOMER-ID      PIC 9(09) VALUE 0.
029800*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
029900     05  WS-DET-CUSTOMER-NAME    PIC X(30) VALUE SPACES.
030000*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
030100     05  WS-DET-VEHICLE-PLATE    PIC X(08) VALUE SPACES.
030200*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
030300     05  WS-DET-STATUS           PIC X(02) VALUE SPACES.
030400*    GRAND TOTAL ACCUMULATOR FOR THE FULL RUN
030500     05  WS-DET-TOTAL-PRICE      PIC S9(8)V99 VALUE 0.
030600*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
030700     05  FILLER                  PIC X(02) VALUE SPACES.
030800                                                                                
030900*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
031000 01  WS-ACUMULADORES.
031100*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
031200     05  WS-CONT-SUBTOTAL        PIC 9(07) COMP VALUE 0.
031300*    CONTROL-BREAK ACCUMULATOR, RESET AT EACH STATUS BREAK
031400     05  WS-SOMA-SUBTOTAL        PIC S9(9)V99 COMP VALUE 0.
031500*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
031600     05  WS-CONT-GERAL           PIC 9(07) COMP VALUE 0.
031700*    CONTROL-BREAK ACCUMULATOR, RESET AT EACH STATUS BREAK
031800     05  WS-SOMA-GERAL           PIC S9(9)V99 COMP VALUE 0.
031900*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
032000     05  FILLER                  PIC X(02) VALUE SPACES.
032100                                                                                
032200*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
032300 01  OSR-CABE1.
032400*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
032500     05  FILLER                  PIC X(30) VALUE
032600*    REPORT LITERAL / HEADING TEXT
032700         'AUTO CENTER SANTA RITA LTDA'.
032800*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
032900     05  FILLER                  PIC X(04) VALUE 'PG. '.
033000*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
033100     05  CABE1-PAGINA            PIC ZZ,ZZ9.
033200*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
033300     05  FILLER                  PIC X(61) VALUE SPACES.
033400                                                                                
033500*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
033600 01  OSR-CABE2.
033700*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
033800     05  FILLER                  PIC X(30) VALUE SPACES.
033900*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
034000     05  FILLER                  PIC X(30) VALUE
034100*    REPORT LITERAL / HEADING TEXT
034200         'SERVICE ORDER LISTING'.
034300*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
034400     05  FILLER                  PIC X(40) VALUE SPACES.
034500                                                                                
034600*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
034700 01  OSR-CABE3.
034800*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
034900     05  FILLER                  PIC X(10) VALUE 'ORDER-ID'.
035000*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
035100     05  FILLER                  PIC X(12) VALUE 'CUSTOMER-ID'.
035200*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
035300     05  FILLER                  PIC X(32) VALUE 'CUSTOMER-NAME'.
035400*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
035500     05  FILLER                  PIC X(10) VALUE 'PLATE'.
035600*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
035700     05  FILLER                  PIC X(04) VALUE 'ST'.
035800*    GRAND TOTAL ACCUMULATOR FOR THE FULL RUN
035900     05  FILLER                  PIC X(32) VALUE 'TOTAL-PRICE'.
036000                                                                                
036100*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
036200 01  OSR-DETAIL1.
036300*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
036400     05  DET1-ORDER-ID           PIC ZZZZZZZZ9.
036500*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
036600     05  FILLER                  PIC X(03) VALUE SPACES.
036700*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
036800     05  DET1-CUSTOMER-ID        PIC ZZZZZZZZ9.
036900*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
037000     05  FILLER                  PIC X(03) VALUE SPACES.
037100*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
037200     05  DET1-CUSTOMER-NAME      PIC X(30).
037300*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
037400     05  FILLER                  PIC X(02) VALUE SPACES.
037500*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
037600     05  DET1-VEHICLE-PLATE      PIC X(08).
037700*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
037800     05  FILLER                  PIC X(02) VALUE SPACES.
037900*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
038000     05  DET1-STATUS             PIC X(02).
038100*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
038200     05  FILLER                  PIC X(04) VALUE SPACES.
038300*    GRAND TOTAL ACCUMULATOR FOR THE FULL RUN
038400     05  DET1-TOTAL-PRICE        PIC Z,ZZZ,ZZ9.99.
038500*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
038600     05  FILLER                  PIC X(21) VALUE SPACES.
038700                                                                                
038800*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
038900 01  OSR-SUBTOTAL.
039000*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
039100     05  FILLER                  PIC X(08) VALUE 'STATUS'.
039200*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
039300     05  SUB-STATUS              PIC X(02).
039400*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
039500     05  FILLER                  PIC X(10) VALUE SPACES.
039600*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
039700     05  FILLER                  PIC X(08) VALUE 'COUNT:'.
039800*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
039900     05  SUB-CONTADOR            PIC ZZZ,ZZ9.
040000*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
040100     05  FILLER                  PIC X(06) VALUE SPACES.
040200*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
040300     05  FILLER                  PIC X(08) VALUE 'TOTAL:'.
040400*    GRAND TOTAL ACCUMULATOR FOR THE FULL RUN
040500     05  SUB-TOTAL-PRICE         PIC Z,ZZZ,ZZ9.99.
040600*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
040700     05  FILLER                  PIC X(48) VALUE SPACES.
040800                                                                                
040900*    RECORD LEVEL ENTRY - SEE FIELD COMMENTS BELOW
041000 01  OSR-TOTAL-GERAL.
041100*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
041200     05  FILLER                  PIC X(14) VALUE
041300*    REPORT LITERAL / HEADING TEXT
041400         'GRAND TOTAL  '.
041500*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
041600     05  FILLER                  PIC X(08) VALUE 'COUNT:'.
041700*    WORK FIELD - SEE RECORD LAYOUT/PARAGRAPH LOGIC FOR USAGE
041800     05  TOT-CONTADOR            PIC ZZZ,ZZ9.
041900*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
042000     05  FILLER                  PIC X(06) VALUE SPACES.
042100*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
042200     05  FILLER                  PIC X(08) VALUE 'TOTAL:'.
042300*    GRAND TOTAL ACCUMULATOR FOR THE FULL RUN
042400     05  TOT-TOTAL-PRICE         PIC ZZ,ZZZ,ZZ9.99.
042500*    ALIGNMENT FILLER, NOT REFERENCED BY THE PROCEDURE DIVISION
042600     05  FILLER                  PIC X(46) VALUE SPACES.
042700                                                                                
042800*    MAINLINE AND WORKER PARAGRAPHS FOLLOW
042900 PROCEDURE DIVISION.
043000                                                                                
043100*    PARAGRAPH ENTRY POINT
043200 0100-INICIO.
043300*    INVOKE 0200-ABRE-ARQUIVOS. FOR THIS STEP
043400     PERFORM 0200-ABRE-ARQUIVOS.
043500*    INVOKE 0250-LE-PARAMETRO. FOR THIS STEP
043600     PERFORM 0250-LE-PARAMETRO.
043700*    INVOKE 1450-IMPRIME-CABECALHO FOR THIS STEP
043800     PERFORM 1450-IMPRIME-CABECALHO THRU 1450-EXIT.
043900*    CONDITION TEST GOVERNING THE LOGIC BELOW
044000     IF FILTRO-NENHUM
044100*    INVOKE 1000-LISTA-COM-QUEBRA FOR THIS STEP
044200         PERFORM 1000-LISTA-COM-QUEBRA THRU 1000-EXIT
044300*    ALTERNATE PATH WHEN THE CONDITION ABOVE FAILS
044400     ELSE
044500*    INVOKE 3000-LISTA-FILTRADA FOR THIS STEP
044600         PERFORM 3000-LISTA-FILTRADA THRU 3000-EXIT.
044700*    INVOKE 9000-ENCERRA. FOR THIS STEP
044800     PERFORM 9000-ENCERRA.
044900*    END OF RUN
045000     STOP RUN.
045100                                                                                
045200*    PARAGRAPH ENTRY POINT
045300 0200-ABRE-ARQUIVOS.
045400*    OPEN FILE(S) FOR THIS RUN
045500     OPEN INPUT  OSMAST
045600*    FILE DIRECTION CLAUSE CONTINUED
045700          OUTPUT OSREL.
045800*    CONDITION TEST GOVERNING THE LOGIC BELOW
045900     IF STAT-MAST NOT = '00'
046000*    CONSOLE MESSAGE FOR THE OPERATOR
046100         DISPLAY 'OSLIST-COB - OSMAST.DAT NOT FOUND - ABORTED'
046200*    END OF RUN
046300         STOP RUN.
046400                                                                                
046500*****************************************************************
046600*    THE PARAMETER FILE IS A SINGLE OPTIONAL CONTROL CARD; IF IT
046700*    IS MISSING OR EMPTY THE LISTING RUNS UNFILTERED.
046800*****************************************************************
046900 0250-LE-PARAMETRO.
047000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
047100     MOVE SPACES TO REG-OSPARM.
047200*    OPEN FILE(S) FOR THIS RUN
047300     OPEN INPUT OSPARM.
047400*    CONDITION TEST GOVERNING THE LOGIC BELOW
047500     IF STAT-PARM = '00'
047600*    READ NEXT RECORD FROM THIS FILE
047700         READ OSPARM
047800*    END-OF-FILE BRANCH
047900             AT END
048000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
048100                 MOVE SPACES TO REG-OSPARM
048200*    END OF THE CONDITIONAL READ ABOVE
048300         END-READ
048400*    CLOSE FILE AT END OF RUN
048500         CLOSE OSPARM.
048600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
048700     MOVE PARM-TIPO TO WS-FILTRO-TIPO.
048800*    CONDITION TEST GOVERNING THE LOGIC BELOW
048900     IF FILTRO-CLIENTE
049000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
049100         MOVE PARM-CLIENTE TO WS-FILTRO-CLIENTE.
049200*    CONDITION TEST GOVERNING THE LOGIC BELOW
049300     IF FILTRO-STATUS
049400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
049500         MOVE PARM-STATUS TO WS-FILTRO-STATUS.
049600                                                                                
049700*****************************************************************
049800*    UNFILTERED LISTING - SORT THE MASTER BY STATUS AND PRINT A
049900*    SUBTOTAL LINE ON EVERY STATUS BREAK, ENDING WITH THE GRAND
050000*    TOTAL.
050100*****************************************************************
050200 1000-LISTA-COM-QUEBRA.
050300*    SORT THE WORK FILE ON THE CONTROL-BREAK KEY
050400     SORT OSSRT ASCENDING KEY SRTC-STATUS SRTC-ORDER-ID
050500*    FILE DIRECTION CLAUSE CONTINUED
050600         INPUT PROCEDURE 1100-SELECIONA THRU 1100-EXIT
050700*    FILE DIRECTION CLAUSE CONTINUED
050800         OUTPUT PROCEDURE 1200-IMPRIME THRU 1200-EXIT.
050900*    PARAGRAPH ENTRY POINT
051000 1000-EXIT.
051100*    PERFORM-THRU FALL-THROUGH TARGET, NO LOGIC HERE
051200     EXIT.
051300                                                                                
051400*    PARAGRAPH ENTRY POINT
051500 1100-SELECIONA.
051600*    READ NEXT RECORD FROM THIS FILE
051700     READ OSMAST
051800*    END-OF-FILE BRANCH
051900         AT END
052000*    BRANCH ON END-OF-FILE / ERROR CONDITION
052100             GO TO 1100-EXIT.
052200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
052300     MOVE OS-ORDER-STATUS    TO SRT-STATUS.
052400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
052500     MOVE OS-ORDER-ID        TO SRT-ORDER-ID.
052600*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
052700     MOVE OS-CUSTOMER-ID     TO SRT-CUSTOMER-ID.
052800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
052900     MOVE OS-CUSTOMER-NAME   TO SRT-CUSTOMER-NAME.
053000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
053100     MOVE OS-VEHICLE-PLATE   TO SRT-VEHICLE-PLATE.
053200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
053300     MOVE OS-TOTAL-PRICE     TO SRT-TOTAL-PRICE.
053400*    RELEASE ONE RECORD TO THE SORT
053500     RELEASE REG-OSSRT.
053600*    BRANCH ON END-OF-FILE / ERROR CONDITION
053700     GO TO 1100-SELECIONA.
053800*    PARAGRAPH ENTRY POINT
053900 1100-EXIT.
054000*    PERFORM-THRU FALL-THROUGH TARGET, NO LOGIC HERE
054100     EXIT.
054200                                                                                
054300*    PARAGRAPH ENTRY POINT
054400 1200-IMPRIME.
054500*    RETURN THE NEXT SORTED RECORD
054600     RETURN OSSRT
054700*    END-OF-FILE BRANCH
054800         AT END
054900*    BRANCH ON END-OF-FILE / ERROR CONDITION
055000             GO TO 1200-FINAL.
055100*    CONDITION TEST GOVERNING THE LOGIC BELOW
055200     IF NOT E-A-PRIMEIRA-LINHA AND SRT-STATUS NOT = WS-STATUS-ANTERIOR
055300*    INVOKE 1300-QUEBRA-STATUS FOR THIS STEP
055400         PERFORM 1300-QUEBRA-STATUS THRU 1300-EXIT.
055500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
055600     MOVE SRT-ORDER-ID       TO WS-DET-ORDER-ID.
055700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
055800     MOVE SRT-CUSTOMER-ID    TO WS-DET-CUSTOMER-ID.
055900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
056000     MOVE SRT-CUSTOMER-NAME  TO WS-DET-CUSTOMER-NAME.
056100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
056200     MOVE SRT-VEHICLE-PLATE  TO WS-DET-VEHICLE-PLATE.
056300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
056400     MOVE SRT-STATUS         TO WS-DET-STATUS.
056500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
056600     MOVE SRT-TOTAL-PRICE    TO WS-DET-TOTAL-PRICE.
056700*    INVOKE 1400-IMPRIME-DETALHE FOR THIS STEP
056800     PERFORM 1400-IMPRIME-DETALHE THRU 1400-EXIT.
056900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
057000     MOVE SRT-STATUS TO WS-STATUS-ANTERIOR.
057100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
057200     MOVE 'N' TO WS-PRIMEIRA-LINHA.
057300*    BRANCH ON END-OF-FILE / ERROR CONDITION
057400     GO TO 1200-IMPRIME.
057500*    PARAGRAPH ENTRY POINT
057600 1200-FINAL.
057700*    CONDITION TEST GOVERNING THE LOGIC BELOW
057800     IF NOT E-A-PRIMEIRA-LINHA
057900*    INVOKE 1300-QUEBRA-STATUS FOR THIS STEP
058000         PERFORM 1300-QUEBRA-STATUS THRU 1300-EXIT.
058100*    INVOKE 1500-IMPRIME-TOTAL-GERAL FOR THIS STEP
058200     PERFORM 1500-IMPRIME-TOTAL-GERAL THRU 1500-EXIT.
058300*    PARAGRAPH ENTRY POINT
058400 1200-EXIT.
058500*    PERFORM-THRU FALL-THROUGH TARGET, NO LOGIC HERE
058600     EXIT.
058700                                                                                
058800*    PARAGRAPH ENTRY POINT
058900 1300-QUEBRA-STATUS.
059000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
059100     MOVE WS-STATUS-ANTERIOR TO SUB-STATUS.
059200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
059300     MOVE WS-CONT-SUBTOTAL   TO SUB-CONTADOR.
059400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
059500     MOVE WS-SOMA-SUBTOTAL   TO SUB-TOTAL-PRICE.
059600*    WRITE OUTPUT RECORD/REPORT LINE
059700     WRITE REG-OSREL FROM OSR-SUBTOTAL AFTER ADVANCING 2 LINES.
059800*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
059900     MOVE 0 TO WS-CONT-SUBTOTAL.
060000*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
060100     MOVE 0 TO WS-SOMA-SUBTOTAL.
060200*    PARAGRAPH ENTRY POINT
060300 1300-EXIT.
060400*    PERFORM-THRU FALL-THROUGH TARGET, NO LOGIC HERE
060500     EXIT.
060600                                                                                
060700*****************************************************************
060800*    PRINTS ONE DETAIL LINE FROM WS-DETALHE-CORRENTE AND ROLLS
060900*    THE FIGURES INTO THE CURRENT SUBTOTAL AND THE GRAND TOTAL.
061000*    USED BY BOTH THE CONTROL-BREAK PATH AND THE FILTERED PATH.
061100*****************************************************************
061200 1400-IMPRIME-DETALHE.
061300*    CONDITION TEST GOVERNING THE LOGIC BELOW
061400     IF WS-CONT-LIN > 50
061500*    INVOKE 1450-IMPRIME-CABECALHO FOR THIS STEP
061600         PERFORM 1450-IMPRIME-CABECALHO THRU 1450-EXIT.
061700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
061800     MOVE WS-DET-ORDER-ID      TO DET1-ORDER-ID.
061900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
062000     MOVE WS-DET-CUSTOMER-ID   TO DET1-CUSTOMER-ID.
062100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
062200     MOVE WS-DET-CUSTOMER-NAME TO DET1-CUSTOMER-NAME.
062300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
062400     MOVE WS-DET-VEHICLE-PLATE TO DET1-VEHICLE-PLATE.
062500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
062600     MOVE WS-DET-STATUS        TO DET1-STATUS.
062700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
062800     MOVE WS-DET-TOTAL-PRICE   TO DET1-TOTAL-PRICE.
062900*    WRITE OUTPUT RECORD/REPORT LINE
063000     WRITE REG-OSREL FROM OSR-DETAIL1 AFTER ADVANCING 1 LINE.
063100*    ACCUMULATE COUNTER/TOTAL
063200     ADD 1 TO WS-CONT-LIN.
063300*    ACCUMULATE COUNTER/TOTAL
063400     ADD 1 TO WS-CONT-SUBTOTAL.
063500*    ACCUMULATE COUNTER/TOTAL
063600     ADD WS-DET-TOTAL-PRICE TO WS-SOMA-SUBTOTAL.
063700*    ACCUMULATE COUNTER/TOTAL
063800     ADD 1 TO WS-CONT-GERAL.
063900*    ACCUMULATE COUNTER/TOTAL
064000     ADD WS-DET-TOTAL-PRICE TO WS-SOMA-GERAL.
064100*    PARAGRAPH ENTRY POINT
064200 1400-EXIT.
064300*    PERFORM-THRU FALL-THROUGH TARGET, NO LOGIC HERE
064400     EXIT.
064500                                                                          
064600*****************************************************************
064700*    PAGE BREAK - BUMPS THE PAGE COUNT, REPRINTS THE THREE
064800*    HEADING LINES AND RESETS THE LINE COUNT FOR THE NEW PAGE.
064900*    FIRST CALLED FROM 0100-INICIO TO PRINT PAGE 1'S HEADING.
065000*****************************************************************
065100 1450-IMPRIME-CABECALHO.
065200*    ACCUMULATE COUNTER/TOTAL
065300     ADD 1 TO WS-CONT-PG.
065400*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
065500     MOVE WS-CONT-PG TO CABE1-PAGINA.
065600*    WRITE OUTPUT RECORD/REPORT LINE
065700     WRITE REG-OSREL FROM OSR-CABE1 AFTER ADVANCING C01.
065800*    WRITE OUTPUT RECORD/REPORT LINE
065900     WRITE REG-OSREL FROM OSR-CABE2 AFTER ADVANCING 1 LINE.
066000*    WRITE OUTPUT RECORD/REPORT LINE
066100     WRITE REG-OSREL FROM OSR-CABE3 AFTER ADVANCING 2 LINES.
066200*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
066300     MOVE 4 TO WS-CONT-LIN.
066400*    PARAGRAPH ENTRY POINT
066500 1450-EXIT.
066600*    PERFORM-THRU FALL-THROUGH TARGET, NO LOGIC HERE
066700     EXIT.
066800                                                                                
066900*    PARAGRAPH ENTRY POINT
067000 1500-IMPRIME-TOTAL-GERAL.
067100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
067200     MOVE WS-CONT-GERAL TO TOT-CONTADOR.
067300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
067400     MOVE WS-SOMA-GERAL TO TOT-TOTAL-PRICE.
067500*    WRITE OUTPUT RECORD/REPORT LINE
067600     WRITE REG-OSREL FROM OSR-TOTAL-GERAL AFTER ADVANCING 3 LINES.
067700*    PARAGRAPH ENTRY POINT
067800 1500-EXIT.
067900*    PERFORM-THRU FALL-THROUGH TARGET, NO LOGIC HERE
068000     EXIT.
068100                                                                                
068200*****************************************************************
068300*    FILTERED LISTING - SEQUENTIAL SCAN OF THE MASTER, NO SORT
068400*    AND NO CONTROL BREAK, ENDING WITH THE GRAND TOTAL ONLY.
068500*****************************************************************
068600 3000-LISTA-FILTRADA.
068700*    READ NEXT RECORD FROM THIS FILE
068800     READ OSMAST
068900*    END-OF-FILE BRANCH
069000         AT END
069100*    BRANCH ON END-OF-FILE / ERROR CONDITION
069200             GO TO 3000-EXIT.
069300*    CONDITION TEST GOVERNING THE LOGIC BELOW
069400     IF FILTRO-CLIENTE AND OS-CUSTOMER-ID NOT = WS-FILTRO-CLIENTE
069500*    BRANCH ON END-OF-FILE / ERROR CONDITION
069600         GO TO 3000-LISTA-FILTRADA.
069700*    CONDITION TEST GOVERNING THE LOGIC BELOW
069800     IF FILTRO-STATUS AND OS-ORDER-STATUS NOT = WS-FILTRO-STATUS
069900*    BRANCH ON END-OF-FILE / ERROR CONDITION
070000         GO TO 3000-LISTA-FILTRADA.
070100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
070200     MOVE OS-ORDER-ID        TO WS-DET-ORDER-ID.
070300*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
070400     MOVE OS-CUSTOMER-ID     TO WS-DET-CUSTOMER-ID.
070500*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
070600     MOVE OS-CUSTOMER-NAME   TO WS-DET-CUSTOMER-NAME.
070700*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
070800     MOVE OS-VEHICLE-PLATE   TO WS-DET-VEHICLE-PLATE.
070900*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
071000     MOVE OS-ORDER-STATUS    TO WS-DET-STATUS.
071100*    SET UP WORK FIELD FOR SUBSEQUENT PROCESSING
071200     MOVE OS-TOTAL-PRICE     TO WS-DET-TOTAL-PRICE.
071300*    INVOKE 1400-IMPRIME-DETALHE FOR THIS STEP
071400     PERFORM 1400-IMPRIME-DETALHE THRU 1400-EXIT.
071500*    BRANCH ON END-OF-FILE / ERROR CONDITION
071600     GO TO 3000-LISTA-FILTRADA.
071700*    PARAGRAPH ENTRY POINT
071800 3000-EXIT.
071900*    INVOKE 1500-IMPRIME-TOTAL-GERAL FOR THIS STEP
072000     PERFORM 1500-IMPRIME-TOTAL-GERAL THRU 1500-EXIT.
072100                                                                                
072200*    PARAGRAPH ENTRY POINT
072300 9000-ENCERRA.
072400*    CLOSE FILE AT END OF RUN
072500     CLOSE OSMAST
072600           OSREL.
